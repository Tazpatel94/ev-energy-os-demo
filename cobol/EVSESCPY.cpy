000100*--------------------------------------------------------------------*
000200* Copybook       :: EVSESCPY
000300* Bibliothek     :: =EVLIB
000400* Kurzbeschreibung:: Ladeauftrag (SESSION) - Eingabesatz und Tabelle
000500*--------------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                                *
000700*-------|----------|-----|------------------------------------------*
000800*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1
000900*A.00.01|1991-09-17| mb  | Feld LAD-MAX-KW auf 9(03)V9 erweitert
001000*A.01.00|1998-11-04| rh  | Jahr-2000-Pruefung LAD-ANKUNFT/-ABFAHRT
001100*                          (Datumsfelder bereits 4-stellig, keine
001200*                          Aenderung der PIC noetig - nur Kommentar)
001300*A.01.01|2003-02-19| js  | LAD-TABELLE auf 500 Eintraege erweitert
001400*                          (FUHR-EV-22, mehr Fahrzeuge im Fuhrpark)
001500*A.01.02|2011-05-09| dk  | LAD-FENSTER-BINS jetzt mit Nachkomma-
001600*                          stellen (bisher ganzzahlig, Dringlich-
001700*                          keit bei nicht rastergleichem Fenster
001800*                          verfaelscht - FUHR-EV-31)
001900*--------------------------------------------------------------------*
002000*
002100* Ein LAD-EINGABE-SATZ (Ladeauftrag) je Fahrzeug/Ladewunsch.
002200* Datei LADEDATEI, satzweise sequentiell, Satzlaenge 80.
002300*
002400*--------------------------------------------------------------------*
002500 01  LAD-EINGABE-SATZ.
002600     05  LAD-ES-SESSION-ID       PIC X(05).
002700     05  FILLER                  PIC X(01).
002800     05  LAD-ES-FAHRZEUG-ID      PIC X(05).
002900     05  FILLER                  PIC X(01).
003000     05  LAD-ES-ANKUNFT-DATUM    PIC 9(08).
003100     05  LAD-ES-ANKUNFT-ZEIT     PIC 9(06).
003200     05  FILLER                  PIC X(01).
003300     05  LAD-ES-ABFAHRT-DATUM    PIC 9(08).
003400     05  LAD-ES-ABFAHRT-ZEIT     PIC 9(06).
003500     05  FILLER                  PIC X(01).
003600     05  LAD-ES-ENERGIE-KWH      PIC 9(03)V99.
003700     05  FILLER                  PIC X(01).
003800     05  LAD-ES-MAX-KW           PIC 9(03)V9.
003900     05  FILLER                  PIC X(28).
004000
004100*--------------------------------------------------------------------*
004200* LAD-TABELLE - im Speicher gehaltene Tabelle der gueltigen
004300* Ladeauftraege (nach SESSION-PARSE).  Praefix LAD- wie beim
004400* Eingabesatz, mit laufenden Zwischenwerten fuer den GREEDY-OPTIMIZE
004500* (Restenergie, Fensterweite, Dringlichkeit) je Eintrag.
004600*--------------------------------------------------------------------*
004700 01  LAD-TABELLE.
004800     05  LAD-ANZAHL              PIC 9(04) COMP.
004900     05  FILLER                  PIC X(04).
005000     05  LAD-EINTRAG OCCURS 1 TO 500 TIMES
005100                      DEPENDING ON LAD-ANZAHL
005200                      INDEXED BY LAD-IX.
005300         10  LAD-SESSION-ID       PIC X(05).
005400         10  LAD-FAHRZEUG-ID      PIC X(05).
005500         10  LAD-ANKUNFT.
005600             15  LAD-ANKUNFT-DATUM  PIC 9(08).
005700             15  LAD-ANKUNFT-ZEIT   PIC 9(06).
005800         10  LAD-ABFAHRT.
005900             15  LAD-ABFAHRT-DATUM  PIC 9(08).
006000             15  LAD-ABFAHRT-ZEIT   PIC 9(06).
006100         10  LAD-ENERGIE-KWH      PIC 9(05)V999.
006200         10  LAD-MAX-KW           PIC 9(04)V999.
006300         10  LAD-REST-KWH         PIC 9(05)V999.
006400         10  LAD-FENSTER-BINS     PIC 9(05)V9999 COMP.
006500         10  LAD-TIGHTNESS        PIC 9(05)V9999 COMP.
006600         10  LAD-START-BIN        PIC S9(05) COMP.
006700         10  LAD-END-BIN          PIC S9(05) COMP.
006800         10  FILLER               PIC X(04).
006900
007000*--------------------------------------------------------------------*
007100* LAD-REIHENFOLGE - Sortierindex der Ladeauftraege nach Dringlichkeit
007200* absteigend, Ankunftszeit aufsteigend (siehe EVOPT0M).
007300*--------------------------------------------------------------------*
007400 01  LAD-REIHENFOLGE.
007500     05  LAD-RF-EINTRAG OCCURS 500 TIMES
007600                      INDEXED BY LAD-RF-IX
007700                      PIC 9(04) COMP.
007800     05  FILLER                  PIC X(04).
