?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVSES0M.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-02-19
001200* Letzte Version   :: A.00.02
001300* Kurzbeschreibung  :: Ladeauftrag pruefen und in Tabelle uebernehmen
001400* Auftrag           :: FUHR-EV-1 FUHR-EV-22
001500*----------------------------------------------------------------*
001600* Vers. | Datum    | von | Kommentar                             *
001700*-------|----------|-----|---------------------------------------*
001800*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1               EV-1
001900*-------|----------|-----|---------------------------------------*
002000*A.00.01|1998-12-02| rh  | Jahr-2000: Ankunfts-/Abfahrtsdatum          Y2K
002100*                          bereits 4-stellig, keine Aenderung noetig
002200*-------|----------|-----|---------------------------------------*
002300*A.00.02|2003-02-19| js  | LAD-TABELLE auf 500 Eintraege erweitert   EV-22
002400*                          (FUHR-EV-22), Randpruefung LAD-ANZAHL
002500*                          ergaenzt
002600*----------------------------------------------------------------*
002700*
002800* Programmbeschreibung
002900* --------------------
003000* Prueft einen eingelesenen Ladeauftragssatz: die Abfahrtszeit
003100* (LAD-ES-ABFAHRT) muss echt nach der Ankunftszeit (LAD-ES-ANKUNFT)
003200* liegen, sonst ist der Auftrag ungueltig und wird ohne Meldung
003300* verworfen (siehe Programmbeschreibung EVBAT0E).  Gueltige
003400* Auftraege werden an das Ende der LAD-TABELLE angehaengt; die
003500* abgeleiteten Kennzahlen (Fenstergroesse, Tightness, Rasterbereich)
003600* werden erst im GREEDY-OPTIMIZE (EVOPT0M) ermittelt und bleiben
003700* hier auf Null.
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS ALPHNUM IS "0123456789"
004500                      "abcdefghijklmnopqrstuvwxyz"
004600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004700                      " .,;-_!$%&/=*+".
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*--------------------------------------------------------------------*
005200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005300*--------------------------------------------------------------------*
005400 01          COMP-FELDER.
005500     05      C4-NEU              PIC S9(04) COMP.
005600     05      FILLER              PIC X(04).
005700
005800*--------------------------------------------------------------------*
005900* Felder mit konstantem Inhalt: Praefix K
006000*--------------------------------------------------------------------*
006100 01          KONSTANTE-FELDER.
006200     05      K-MODUL             PIC X(08)          VALUE "EVSES0M".
006300     05      K-MAX-EINTRAEGE     PIC S9(04) COMP    VALUE 500.
006400     05      FILLER              PIC X(04).
006500
006600*--------------------------------------------------------------------*
006700* Zeitmarken zum Vergleich Ankunft/Abfahrt - 14-stellig Datum+Zeit,
006800* REDEFINES fuer den Feldweisen Zugriff (Y2K-Pruefung A.00.01: rein
006900* numerischer Vergleich der 14 Stellen genuegt, kein Kalenderbezug
007000* noetig, da Abfahrt stets numerisch groesser sein muss)
007100*--------------------------------------------------------------------*
007200 01          W-ANKUNFT-14        PIC 9(14).
007300 01          W-ANKUNFT-TEILE REDEFINES W-ANKUNFT-14.
007400     05      W-ANKUNFT-DATUM     PIC 9(08).
007500     05      W-ANKUNFT-DATUM-R REDEFINES W-ANKUNFT-DATUM.
007600         10  W-ANKUNFT-JJJJ      PIC 9(04).
007700         10  W-ANKUNFT-MM        PIC 9(02).
007800         10  W-ANKUNFT-TT        PIC 9(02).
007900     05      W-ANKUNFT-ZEIT      PIC 9(06).
008000 01          W-ABFAHRT-14        PIC 9(14).
008100 01          W-ABFAHRT-TEILE REDEFINES W-ABFAHRT-14.
008200     05      W-ABFAHRT-DATUM     PIC 9(08).
008300     05      W-ABFAHRT-ZEIT      PIC 9(06).
008400
008500 LINKAGE SECTION.
008600     COPY    EVSESCPY OF "=EVLIB".
008700
008800 PROCEDURE DIVISION USING LAD-EINGABE-SATZ, LAD-TABELLE.
008900
009000******************************************************************
009100* Steuerung
009200******************************************************************
009300 A100-STEUERUNG SECTION.
009400 A100-00.
009500     MOVE LAD-ES-ANKUNFT-DATUM TO W-ANKUNFT-DATUM
009600     MOVE LAD-ES-ANKUNFT-ZEIT  TO W-ANKUNFT-ZEIT
009700     MOVE LAD-ES-ABFAHRT-DATUM TO W-ABFAHRT-DATUM
009800     MOVE LAD-ES-ABFAHRT-ZEIT  TO W-ABFAHRT-ZEIT
009900
010000*--  ---> Validity: Abfahrt muss echt nach der Ankunft liegen
010100     IF  W-ABFAHRT-14 > W-ANKUNFT-14
010200         PERFORM B100-SATZ-UEBERNEHMEN
010300     END-IF
010400
010500     GOBACK
010600     .
010700 A100-99.
010800     EXIT.
010900
011000******************************************************************
011100* Gueltigen Ladeauftrag an LAD-TABELLE anhaengen
011200******************************************************************
011300 B100-SATZ-UEBERNEHMEN SECTION.
011400 B100-00.
011500     IF  LAD-ANZAHL >= K-MAX-EINTRAEGE
011600         DISPLAY K-MODUL ": LAD-TABELLE VOLL, SATZ UEBERGANGEN"
011700         GO TO B100-99
011800     END-IF
011900
012000     COMPUTE C4-NEU = LAD-ANZAHL + 1
012100     MOVE C4-NEU TO LAD-ANZAHL
012200
012300     MOVE LAD-ES-SESSION-ID     TO LAD-SESSION-ID  (LAD-ANZAHL)
012400     MOVE LAD-ES-FAHRZEUG-ID    TO LAD-FAHRZEUG-ID (LAD-ANZAHL)
012500     MOVE LAD-ES-ANKUNFT-DATUM  TO LAD-ANKUNFT-DATUM (LAD-ANZAHL)
012600     MOVE LAD-ES-ANKUNFT-ZEIT   TO LAD-ANKUNFT-ZEIT  (LAD-ANZAHL)
012700     MOVE LAD-ES-ABFAHRT-DATUM  TO LAD-ABFAHRT-DATUM (LAD-ANZAHL)
012800     MOVE LAD-ES-ABFAHRT-ZEIT   TO LAD-ABFAHRT-ZEIT  (LAD-ANZAHL)
012900     MOVE LAD-ES-ENERGIE-KWH    TO LAD-ENERGIE-KWH (LAD-ANZAHL)
013000     MOVE LAD-ES-ENERGIE-KWH    TO LAD-REST-KWH    (LAD-ANZAHL)
013100     MOVE LAD-ES-MAX-KW         TO LAD-MAX-KW      (LAD-ANZAHL)
013200     MOVE ZERO TO LAD-FENSTER-BINS (LAD-ANZAHL)
013300     MOVE ZERO TO LAD-TIGHTNESS    (LAD-ANZAHL)
013400     MOVE ZERO TO LAD-START-BIN    (LAD-ANZAHL)
013500     MOVE ZERO TO LAD-END-BIN      (LAD-ANZAHL)
013600     .
013700 B100-99.
013800     EXIT.
013900
014000******************************************************************
014100* ENDE Source-Programm
014200******************************************************************
