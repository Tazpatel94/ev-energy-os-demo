?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVUTL0M.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2011-05-23
001200* Letzte Version   :: A.00.03
001300* Kurzbeschreibung  :: Hilfsroutine Minutenabstand zu Rasterbeginn
001400* Auftrag           :: FUHR-EV-1 FUHR-EV-40
001500*----------------------------------------------------------------*
001600* Vers. | Datum    | von | Kommentar                             *
001700*-------|----------|-----|---------------------------------------*
001800*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1               EV-1
001900*-------|----------|-----|---------------------------------------*
002000*A.00.01|1995-06-20| mb  | Schaltjahrpruefung korrigiert (Jahr        EV-1
002100*                          durch 400 teilbar war faelschlich als
002200*                          Nicht-Schaltjahr behandelt worden)
002300*-------|----------|-----|---------------------------------------*
002400*A.00.02|1998-12-02| rh  | Jahr-2000: Schaltjahrformel bereits         Y2K
002500*                          nach A.00.01 korrekt fuer 2000, keine
002600*                          weitere Aenderung noetig
002700*-------|----------|-----|---------------------------------------*
002800*A.00.03|2011-05-23| dk  | Kommentar zur lok. ZEITMARKE-HHMMSS-      EV-31
002900*                          Zerlegung nachgezogen (EVGRDCPY hat das
003000*                          gleichnamige Feld nicht mehr, war dort
003100*                          unbenutzt)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Errechnet den Minutenabstand einer Zeitmarke (Datum + Uhrzeit)
003700* zum Rasterbeginn T0 (RASTER-T0-DATUM, 00:00 Uhr).  Die Zeitmarke
003800* liegt entweder am Tag von T0 (Tagesdifferenz 0) oder am
003900* Folgetag (Tagesdifferenz 1); alles andere liegt ausserhalb des
004000* 24-Stunden-Rasters und wird mit einer Tagesdifferenz von 2
004100* zurueckgemeldet, so dass der Minutenabstand in jedem Fall
004200* groesser ist als jeder gueltige Rasterindex.
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_!$%&/=*+".
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*--------------------------------------------------------------------*
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005800*--------------------------------------------------------------------*
005900 01          COMP-FELDER.
006000     05      C2-MONAT            PIC S9(02) COMP.
006100     05      C2-TAGEDIFF         PIC S9(02) COMP.
006200     05      C4-JAHR             PIC S9(04) COMP.
006300     05      FILLER              PIC X(04).
006400
006500*--------------------------------------------------------------------*
006600* weitere Arbeitsfelder
006700*--------------------------------------------------------------------*
006800 01          WORK-FELDER.
006900     05      W-T0-TEILE.
007000         10  W-T0-JAHR           PIC 9(04).
007100         10  W-T0-MONAT          PIC 9(02).
007200         10  W-T0-TAG            PIC 9(02).
007300     05      W-NAECHSTER-TAG     PIC 9(08).
007400     05      W-NT-TEILE REDEFINES W-NAECHSTER-TAG.
007500         10  W-NT-JAHR           PIC 9(04).
007600         10  W-NT-MONAT          PIC 9(02).
007700         10  W-NT-TAG            PIC 9(02).
007800     05      W-MONATSTAGE-TAB.
007900         10  FILLER              PIC 9(02) VALUE 31.
008000         10  FILLER              PIC 9(02) VALUE 28.
008100         10  FILLER              PIC 9(02) VALUE 31.
008200         10  FILLER              PIC 9(02) VALUE 30.
008300         10  FILLER              PIC 9(02) VALUE 31.
008400         10  FILLER              PIC 9(02) VALUE 30.
008500         10  FILLER              PIC 9(02) VALUE 31.
008600         10  FILLER              PIC 9(02) VALUE 31.
008700         10  FILLER              PIC 9(02) VALUE 30.
008800         10  FILLER              PIC 9(02) VALUE 31.
008900         10  FILLER              PIC 9(02) VALUE 30.
009000         10  FILLER              PIC 9(02) VALUE 31.
009100     05      W-MONATSTAGE REDEFINES W-MONATSTAGE-TAB
009200                                 PIC 9(02) OCCURS 12 TIMES.
009300     05      W-TAGE-IM-MONAT     PIC 9(02).
009400
009500*--------------------------------------------------------------------*
009600* Zeitmarke der Zielzeit - Zerlegung Stunde/Minute.  Eigenes lokales
009700* Feld statt COPY EVGRDCPY, da hier nur die HHMMSS-Zerlegung
009800* gebraucht wird, nicht die Rastertabelle selbst.
009900*--------------------------------------------------------------------*
010000 01          ZEITMARKE-HHMMSS    PIC 9(06).
010100 01          ZEITMARKE-TEILE REDEFINES ZEITMARKE-HHMMSS.
010200     05      ZM-STUNDE           PIC 9(02).
010300     05      ZM-MINUTE           PIC 9(02).
010400     05      ZM-SEKUNDE          PIC 9(02).
010500
010600 LINKAGE SECTION.
010700 01  LINK-T0-DATUM               PIC 9(08).
010800 01  LINK-ZIEL-DATUM             PIC 9(08).
010900 01  LINK-ZIEL-ZEIT              PIC 9(06).
011000 01  LINK-MINUTEN                PIC S9(07) COMP.
011100
011200 PROCEDURE DIVISION USING LINK-T0-DATUM, LINK-ZIEL-DATUM,
011300                           LINK-ZIEL-ZEIT, LINK-MINUTEN.
011400
011500******************************************************************
011600* Steuerung
011700******************************************************************
011800 A100-STEUERUNG SECTION.
011900 A100-00.
012000     MOVE ZERO TO C2-TAGEDIFF
012100
012200     IF  LINK-ZIEL-DATUM = LINK-T0-DATUM
012300         MOVE ZERO TO C2-TAGEDIFF
012400     ELSE
012500         PERFORM B100-NAECHSTER-TAG-ERMITTELN
012600         IF  LINK-ZIEL-DATUM = W-NAECHSTER-TAG
012700             MOVE 1 TO C2-TAGEDIFF
012800         ELSE
012900             MOVE 2 TO C2-TAGEDIFF
013000         END-IF
013100     END-IF
013200
013300     MOVE LINK-ZIEL-ZEIT TO ZEITMARKE-HHMMSS
013400
013500     COMPUTE LINK-MINUTEN =
013600             (C2-TAGEDIFF * 1440) + (ZM-STUNDE * 60) + ZM-MINUTE
013700
013800     GOBACK
013900     .
014000 A100-99.
014100     EXIT.
014200
014300******************************************************************
014400* Ermittelt den Kalendertag nach LINK-T0-DATUM (Monats-/Jahres-
014500* wechsel und Schaltjahr Februar werden beruecksichtigt)
014600******************************************************************
014700 B100-NAECHSTER-TAG-ERMITTELN SECTION.
014800 B100-00.
014900     MOVE LINK-T0-DATUM TO W-T0-TEILE
015000     MOVE W-T0-JAHR  TO C4-JAHR
015100     MOVE W-T0-MONAT TO C2-MONAT
015200
015300     MOVE W-MONATSTAGE (C2-MONAT) TO W-TAGE-IM-MONAT
015400     IF  C2-MONAT = 2
015500         PERFORM B110-SCHALTJAHR-PRUEFEN
015600     END-IF
015700
015800     IF  W-T0-TAG < W-TAGE-IM-MONAT
015900         MOVE W-T0-JAHR       TO W-NT-JAHR
016000         MOVE W-T0-MONAT      TO W-NT-MONAT
016100         COMPUTE W-NT-TAG = W-T0-TAG + 1
016200     ELSE
016300         MOVE 1 TO W-NT-TAG
016400         IF  C2-MONAT = 12
016500             COMPUTE W-NT-JAHR = W-T0-JAHR + 1
016600             MOVE 1 TO W-NT-MONAT
016700         ELSE
016800             MOVE W-T0-JAHR TO W-NT-JAHR
016900             COMPUTE W-NT-MONAT = C2-MONAT + 1
017000         END-IF
017100     END-IF
017200     .
017300 B100-99.
017400     EXIT.
017500
017600******************************************************************
017700* Schaltjahr: Jahr durch 4 teilbar und (nicht durch 100 teilbar
017800* oder durch 400 teilbar) - siehe Aenderung A.00.01
017900******************************************************************
018000 B110-SCHALTJAHR-PRUEFEN SECTION.
018100 B110-00.
018200     MOVE W-T0-JAHR TO C4-JAHR
018300     IF  (C4-JAHR / 4 * 4) = C4-JAHR
018400         IF  (C4-JAHR / 100 * 100) NOT = C4-JAHR
018500             MOVE 29 TO W-TAGE-IM-MONAT
018600         ELSE
018700             IF  (C4-JAHR / 400 * 400) = C4-JAHR
018800                 MOVE 29 TO W-TAGE-IM-MONAT
018900             END-IF
019000         END-IF
019100     END-IF
019200     .
019300 B110-99.
019400     EXIT.
019500
019600******************************************************************
019700* ENDE Source-Programm
019800******************************************************************
