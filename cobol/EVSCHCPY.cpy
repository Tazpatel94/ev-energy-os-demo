000100*--------------------------------------------------------------------*
000200* Copybook       :: EVSCHCPY
000300* Bibliothek     :: =EVLIB
000400* Kurzbeschreibung:: Ladeplan-Detailsatz (SCHEDULE-DETAIL) - Ausgabe-
000500*                    satz je Ladeauftrag/Zeitscheiben-Zuteilung, und
000600*                    die im Speicher gefuehrte PLAN-TABELLE, die der
000700*                    GREEDY-OPTIMIZE fuellt und EVBAT0E anschliessend
000800*                    auf die Ladeplandatei des Szenarios schreibt.
000900*--------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                                *
001100*-------|----------|-----|------------------------------------------*
001200*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1
001300*A.00.01|1993-01-11| mb  | KW/KWH auf 3 Nachkommastellen (vorher 2)
001400*A.01.00|1998-12-02| rh  | Jahr-2000: keine Datumsfelder betroffen
001500*A.01.01|2011-04-14| dk  | PLAN-TABELLE auf 3000 Zeilen erweitert
001600*                          (FUHR-EV-40, feineres Raster erlaubt)
001700*--------------------------------------------------------------------*
001800 01  PLAN-SATZ.
001900     05  PLAN-SESSION-ID         PIC X(05).
002000     05  FILLER                  PIC X(01).
002100     05  PLAN-FAHRZEUG-ID        PIC X(05).
002200     05  FILLER                  PIC X(01).
002300     05  PLAN-RASTER-DATUM       PIC 9(08).
002400     05  PLAN-RASTER-ZEIT        PIC 9(06).
002500     05  FILLER                  PIC X(01).
002600     05  PLAN-KW                 PIC 9(04)V999.
002700     05  FILLER                  PIC X(01).
002800     05  PLAN-KWH                PIC 9(04)V999.
002900     05  FILLER                  PIC X(38).
003000
003100*--------------------------------------------------------------------*
003200* PLAN-TABELLE - Zuteilungen eines Szenario-Laufs, in Zuteilungs-
003300* reihenfolge (siehe EVOPT0M/B130-LADEAUFTRAEGE-VERTEILEN).
003400*--------------------------------------------------------------------*
003500 01  PLAN-TABELLE.
003600     05  PLAN-ANZAHL             PIC 9(04) COMP.
003700     05  FILLER                  PIC X(04).
003800     05  PLAN-EINTRAG OCCURS 1 TO 3000 TIMES
003900                      DEPENDING ON PLAN-ANZAHL
004000                      INDEXED BY PLAN-IX.
004100         10  PLAN-E-SESSION-ID    PIC X(05).
004200         10  PLAN-E-FAHRZEUG-ID   PIC X(05).
004300         10  PLAN-E-RASTER-DATUM  PIC 9(08).
004400         10  PLAN-E-RASTER-ZEIT   PIC 9(06).
004500         10  PLAN-E-KW            PIC 9(04)V999.
004600         10  PLAN-E-KWH           PIC 9(04)V999.
004700         10  FILLER               PIC X(04).
