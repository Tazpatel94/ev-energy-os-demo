?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVGRD0M.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2011-05-23
001200* Letzte Version   :: A.00.03
001300* Kurzbeschreibung  :: Aufbau des 24-Stunden Zeitrasters
001400* Auftrag           :: FUHR-EV-1 FUHR-EV-40
001500*----------------------------------------------------------------*
001600* Vers. | Datum    | von | Kommentar                             *
001700*-------|----------|-----|---------------------------------------*
001800*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1               EV-1
001900*-------|----------|-----|---------------------------------------*
002000*A.00.01|1998-12-02| rh  | Jahr-2000: RASTER-T0-DATUM ist Minimum      Y2K
002100*                          der Ankunftsdaten, bereits 4-stellig, ok
002200*-------|----------|-----|---------------------------------------*
002300*A.00.02|2011-04-14| dk  | Rastermass jetzt bis auf 1 Minute         EV-40
002400*                          herunter parametrierbar (FUHR-EV-40)
002500*-------|----------|-----|---------------------------------------*
002600*A.00.03|2011-05-23| dk  | W-ERSTE-ANKUNFT-R war seit je unbenutzt - EV-31
002700*                          W-EA-JJJJ jetzt in B100 auf 9999 geprueft
002800*                          (keine gueltige Ankunft gefunden);
002900*                          W-T0-ANZEIGE-R ergaenzt, T0-Jahr wird
003000*                          auf Plausibilitaet vor 1988 geprueft
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* Ermittelt T0 als Mitternacht des Tages der fruehesten Ankunft
003600* (LAD-ANKUNFT-DATUM) ueber alle gueltigen Ladeauftraege und baut
003700* die Rastervorlage (RASTER-TABELLE) mit einer Zeitscheibe je
003800* KFG-RASTER-MINUTEN zwischen T0 und T0 + 24 Stunden auf.  Last und
003900* Ladepunktzaehler jeder Zeitscheibe werden mit Null vorbesetzt;
004000* sie werden anschliessend von EVBAS0M bzw. EVOPT0M gefuellt.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS ALPHNUM IS "0123456789"
004800                      "abcdefghijklmnopqrstuvwxyz"
004900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                      " .,;-_!$%&/=*+".
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005600*--------------------------------------------------------------------*
005700 01          COMP-FELDER.
005800     05      C4-IX               PIC S9(04) COMP.
005900     05      C4-MINUTEN-GES       PIC S9(05) COMP.
006000     05      C4-MINUTEN-REST      PIC S9(05) COMP.
006100     05      C4-STUNDE            PIC S9(04) COMP.
006200     05      C4-MINUTE            PIC S9(04) COMP.
006300     05      FILLER               PIC X(04).
006400
006500*--------------------------------------------------------------------*
006600* weitere Arbeitsfelder
006700*--------------------------------------------------------------------*
006800 01          WORK-FELDER.
006900     05      W-STARTZEIT          PIC 9(06).
007000     05      W-STARTZEIT-TEILE REDEFINES W-STARTZEIT.
007100         10  W-SZ-STUNDE          PIC 9(02).
007200         10  W-SZ-MINUTE          PIC 9(02).
007300         10  W-SZ-SEKUNDE         PIC 9(02).
007400     05      W-ERSTE-ANKUNFT      PIC 9(08) VALUE 99999999.
007500     05      W-ERSTE-ANKUNFT-R REDEFINES W-ERSTE-ANKUNFT.
007600         10  W-EA-JJJJ            PIC 9(04).
007700         10  W-EA-MM              PIC 9(02).
007800         10  W-EA-TT              PIC 9(02).
007900     05      W-T0-ANZEIGE         PIC 9(08).
008000     05      W-T0-ANZEIGE-R REDEFINES W-T0-ANZEIGE.
008100         10  W-T0A-JJJJ           PIC 9(04).
008200         10  W-T0A-MM             PIC 9(02).
008300         10  W-T0A-TT             PIC 9(02).
008400     05      FILLER               PIC X(04).
008500
008600 LINKAGE SECTION.
008700     COPY    EVSESCPY OF "=EVLIB".
008800     COPY    EVCFGCPY OF "=EVLIB".
008900     COPY    EVGRDCPY OF "=EVLIB".
009000
009100 PROCEDURE DIVISION USING LAD-TABELLE, KONFIG-PARAMETER,
009200                           RASTER-KOPF, RASTER-TABELLE.
009300
009400******************************************************************
009500* Steuerung
009600******************************************************************
009700 A100-STEUERUNG SECTION.
009800 A100-00.
009900     PERFORM B100-T0-ERMITTELN
010000     PERFORM B110-RASTERANZAHL-ERMITTELN
010100     PERFORM B120-RASTER-AUFBAUEN
010200
010300     GOBACK
010400     .
010500 A100-99.
010600     EXIT.
010700
010800******************************************************************
010900* T0 = Mitternacht des Tages der fruehesten Ankunft
011000******************************************************************
011100 B100-T0-ERMITTELN SECTION.
011200 B100-00.
011300     MOVE 99999999 TO W-ERSTE-ANKUNFT
011400
011500     PERFORM B101-ANKUNFT-VERGLEICHEN
011600             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > LAD-ANZAHL
011700
011800     IF  W-EA-JJJJ = 9999
011900         DISPLAY "EVGRD0M: KEINE GUELTIGE ANKUNFT GEFUNDEN - T0 "
012000                 "UNBESTIMMT"
012100     END-IF
012200     MOVE W-ERSTE-ANKUNFT TO RASTER-T0-DATUM
012300     MOVE RASTER-T0-DATUM TO W-T0-ANZEIGE
012400     IF  W-T0A-JJJJ < 1988
012500         DISPLAY "EVGRD0M: T0-DATUM UNPLAUSIBEL VOR 1988 - JJJJ="
012600                 W-T0A-JJJJ
012700     END-IF
012800     .
012900 B100-99.
013000     EXIT.
013100
013200 B101-ANKUNFT-VERGLEICHEN SECTION.
013300 B101-00.
013400     IF  LAD-ANKUNFT-DATUM (C4-IX) < W-ERSTE-ANKUNFT
013500         MOVE LAD-ANKUNFT-DATUM (C4-IX) TO W-ERSTE-ANKUNFT
013600     END-IF
013700     .
013800 B101-99.
013900     EXIT.
014000
014100******************************************************************
014200* Anzahl Zeitscheiben = (24 * 60) / Rastermass in Minuten
014300******************************************************************
014400 B110-RASTERANZAHL-ERMITTELN SECTION.
014500 B110-00.
014600     COMPUTE C4-MINUTEN-GES = 24 * 60
014700     DIVIDE C4-MINUTEN-GES BY KFG-RASTER-MINUTEN
014800             GIVING RASTER-ANZAHL
014900     .
015000 B110-99.
015100     EXIT.
015200
015300******************************************************************
015400* Startzeit, Last und Ladepunktzaehler je Zeitscheibe vorbesetzen
015500******************************************************************
015600 B120-RASTER-AUFBAUEN SECTION.
015700 B120-00.
015800     MOVE ZERO TO C4-MINUTEN-GES
015900
016000     PERFORM B121-ZEITSCHEIBE-AUFBAUEN
016100             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > RASTER-ANZAHL
016200     .
016300 B120-99.
016400     EXIT.
016500
016600 B121-ZEITSCHEIBE-AUFBAUEN SECTION.
016700 B121-00.
016800     DIVIDE C4-MINUTEN-GES BY 60
016900             GIVING C4-STUNDE REMAINDER C4-MINUTE
017000     MOVE C4-STUNDE  TO W-SZ-STUNDE
017100     MOVE C4-MINUTE  TO W-SZ-MINUTE
017200     MOVE ZERO       TO W-SZ-SEKUNDE
017300
017400     MOVE W-STARTZEIT TO RASTER-START-ZEIT (C4-IX)
017500     MOVE ZERO         TO RASTER-LAST-KW    (C4-IX)
017600     MOVE ZERO         TO RASTER-LADEPUNKTE (C4-IX)
017700
017800     ADD KFG-RASTER-MINUTEN TO C4-MINUTEN-GES
017900     .
018000 B121-99.
018100     EXIT.
018200
018300******************************************************************
018400* ENDE Source-Programm
018500******************************************************************
