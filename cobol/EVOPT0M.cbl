?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =EVUTL0M
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVOPT0M.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2011-05-23
001200* Letzte Version   :: A.00.05
001300* Kurzbeschreibung  :: Optimierter Ladeplan je Szenario (Depotkappe,
001400*                       Ladepunktbegrenzung, Talauffuellung)
001500* Auftrag           :: FUHR-EV-1 FUHR-EV-6 FUHR-EV-31 FUHR-EV-40
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1, ein          EV-1
002000*                          Szenario, feste Reihenfolge
002100*-------|----------|-----|---------------------------------------*
002200*A.00.01|1991-09-17| mb  | Ladepunkt-Begrenzung je Zeitscheibe        EV-6
002300*                          eingebaut (FUHR-EV-6)
002400*-------|----------|-----|---------------------------------------*
002500*A.00.02|1998-12-02| rh  | Jahr-2000: keine Datumsrechnung in          Y2K
002600*                          diesem Baustein, keine Aenderung noetig
002700*-------|----------|-----|---------------------------------------*
002800*A.00.03|2011-04-14| dk  | Prioritaet nach Tightness und Talauf-     EV-31
002900*                          fuellung ergaenzt (FUHR-EV-31), Aufruf
003000*                          jetzt je Szenario mit eigener Kappe
003100*-------|----------|-----|---------------------------------------*
003200*A.00.04|2011-05-09| dk  | LAD-FENSTER-BINS war ganzzahlig           EV-31
003300*                          dividiert, dadurch Tightness bei nicht
003400*                          rastergleichem Fenster verfaelscht -
003500*                          jetzt COMPUTE ROUNDED mit Nachkomma-
003600*                          stellen (siehe EVSESCPY).  Ausserdem
003700*                          W-LIEFERUNG-KWH/-KW ohne ROUNDED
003800*                          berechnet worden, Planzeile dadurch
003900*                          abgeschnitten statt gerundet -
004000*                          beide COMPUTE jetzt mit ROUNDED
004100*-------|----------|-----|---------------------------------------*
004200*A.00.05|2011-05-23| dk  | W-NENNER-R ergaenzt, B100 meldet jetzt    EV-31
004300*                          sehr kleine Nenner (Tightness-Nenner
004400*                          unter 1) je Ladeauftrag
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Verteilt fuer ein Szenario (Depotkappe LINK-SZ-KAPPE-KW) die
005000* Ladeauftraege auf die Zeitscheiben des Rasters.  Zuerst werden
005100* je Ladeauftrag Fensterbreite und Tightness (Energie bezogen auf
005200* maximal moegliche Lieferung im Zeitfenster) ermittelt; danach
005300* werden die Auftraege absteigend nach Tightness (bei Gleichstand
005400* nach fruehester Ankunft) bearbeitet.  Je Auftrag wird bei jedem
005500* Schritt die Zeitscheibe mit der - nach Zuteilung - niedrigsten
005600* Last gewaehlt (Talauffuellung), sofern Depotkappe und
005700* Ladepunktbegrenzung das zulassen; reicht das Fenster nicht aus,
005800* verfaellt der Rest der Energiemenge ersatzlos.
005900*
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800                      " .,;-_!$%&/=*+".
006900
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-SESS             PIC S9(04) COMP.
007700     05      C4-I                PIC S9(04) COMP.
007800     05      C4-J                PIC S9(04) COMP.
007900     05      C4-J-START          PIC S9(04) COMP.
008000     05      C4-LETZTER          PIC S9(04) COMP.
008100     05      C4-BESTER           PIC S9(04) COMP.
008200     05      C4-SESS-J           PIC S9(04) COMP.
008300     05      C4-SESS-BESTER      PIC S9(04) COMP.
008400     05      C4-TAUSCH           PIC S9(04) COMP.
008500     05      C4-RF-IX            PIC S9(04) COMP.
008600     05      C4-MIN-START        PIC S9(07) COMP.
008700     05      C4-MIN-END          PIC S9(07) COMP.
008800     05      C4-FENSTER-MIN      PIC S9(07) COMP.
008900     05      C4-BIN              PIC S9(05) COMP.
009000     05      C4-BESTER-BIN       PIC S9(05) COMP.
009100     05      FILLER              PIC X(04).
009200
009300*--------------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*--------------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-EPSILON-KWH       PIC 9(01)V9(06) VALUE 0.000001.
009800     05      K-KEIN-BIN          PIC S9(05) COMP VALUE -1.
009900     05      FILLER              PIC X(04).
010000
010100*--------------------------------------------------------------------*
010200* Conditional-Felder
010300*--------------------------------------------------------------------*
010400 01          SCHALTER.
010500     05      W-SESSION-SCHALTER  PIC X       VALUE "J".
010600          88 W-SESSION-WEITER               VALUE "J".
010700          88 W-SESSION-FERTIG                VALUE "N".
010800     05      W-BIN-GEFUNDEN-SW   PIC X       VALUE "N".
010900          88 W-BIN-GEFUNDEN                  VALUE "J".
011000     05      FILLER              PIC X(03).
011100
011200*--------------------------------------------------------------------*
011300* weitere Arbeitsfelder
011400*--------------------------------------------------------------------*
011500 01          WORK-FELDER.
011600     05      W-BIN-STUNDEN       PIC 9(01)V9999.
011700     05      W-NENNER            PIC 9(07)V9999.
011800     05      W-NENNER-R REDEFINES W-NENNER.
011900         10  W-NENNER-GANZ       PIC 9(07).
012000         10  W-NENNER-DEZ        PIC 9(04).
012100     05      W-REST-KWH          PIC 9(05)V999.
012200     05      W-LIEFERUNG-KWH     PIC 9(05)V999.
012300     05      W-LIEFERUNG-KW      PIC 9(05)V999.
012400     05      W-BESTE-LAST        PIC 9(06)V999.
012500     05      W-BESTE-LAST-R REDEFINES W-BESTE-LAST.
012600         10  W-BL-GANZ           PIC 9(06).
012700         10  W-BL-DEZ            PIC 9(03).
012800     05      W-PRUEF-LAST        PIC 9(06)V999.
012900     05      W-PRUEF-LAST-R REDEFINES W-PRUEF-LAST.
013000         10  W-PL-GANZ           PIC 9(06).
013100         10  W-PL-DEZ            PIC 9(03).
013200
013300     05      W-BENUTZT-TABELLE.
013400         10  W-BENUTZT-EINTRAG   PIC X OCCURS 1440 TIMES
013500                                  INDEXED BY W-BEN-IX.
013600             88 W-BIN-BENUTZT               VALUE "J".
013700     05      FILLER              PIC X(04).
013800
013900 LINKAGE SECTION.
014000     COPY    EVSESCPY OF "=EVLIB".
014100     COPY    EVCFGCPY OF "=EVLIB".
014200     COPY    EVGRDCPY OF "=EVLIB".
014300
014400 01  LINK-SZENARIO-EINTRAG.
014500     05      LINK-SZ-NAME        PIC X(12).
014600     05      LINK-SZ-KAPPE-KW    PIC 9(05)V9.
014700     05      FILLER              PIC X(02).
014800
014900     COPY    EVSCHCPY OF "=EVLIB".
015000
015100 PROCEDURE DIVISION USING LAD-TABELLE, KONFIG-PARAMETER,
015200                           RASTER-KOPF, RASTER-TABELLE,
015300                           LINK-SZENARIO-EINTRAG, PLAN-TABELLE.
015400
015500******************************************************************
015600* Steuerung
015700******************************************************************
015800 A100-STEUERUNG SECTION.
015900 A100-00.
016000     COMPUTE W-BIN-STUNDEN = KFG-RASTER-MINUTEN / 60
016100     MOVE ZERO TO PLAN-ANZAHL
016200
016300     PERFORM B100-KENNZAHLEN-ERMITTELN
016400             VARYING C4-SESS FROM 1 BY 1 UNTIL C4-SESS > LAD-ANZAHL
016500
016600     PERFORM B120-REIHENFOLGE-SORTIEREN
016700
016800     PERFORM B130-LADEAUFTRAG-VERTEILEN
016900             VARYING C4-RF-IX FROM 1 BY 1 UNTIL C4-RF-IX > LAD-ANZAHL
017000
017100     GOBACK
017200     .
017300 A100-99.
017400     EXIT.
017500
017600******************************************************************
017700* Fensterbreite, Tightness und Rasterbereich je Ladeauftrag
017800******************************************************************
017900 B100-KENNZAHLEN-ERMITTELN SECTION.
018000 B100-00.
018100     MOVE LAD-ENERGIE-KWH (C4-SESS) TO LAD-REST-KWH (C4-SESS)
018200
018300     CALL "EVUTL0M" USING RASTER-T0-DATUM,
018400                           LAD-ANKUNFT-DATUM (C4-SESS),
018500                           LAD-ANKUNFT-ZEIT  (C4-SESS),
018600                           C4-MIN-START
018700     CALL "EVUTL0M" USING RASTER-T0-DATUM,
018800                           LAD-ABFAHRT-DATUM (C4-SESS),
018900                           LAD-ABFAHRT-ZEIT  (C4-SESS),
019000                           C4-MIN-END
019100
019200     COMPUTE C4-FENSTER-MIN = C4-MIN-END - C4-MIN-START
019300     COMPUTE LAD-FENSTER-BINS (C4-SESS) ROUNDED =
019400             C4-FENSTER-MIN / KFG-RASTER-MINUTEN
019500     IF  LAD-FENSTER-BINS (C4-SESS) < 1
019600         MOVE 1 TO LAD-FENSTER-BINS (C4-SESS)
019700     END-IF
019800
019900     COMPUTE W-NENNER ROUNDED =
020000             LAD-MAX-KW (C4-SESS) * LAD-FENSTER-BINS (C4-SESS)
020100                                  * W-BIN-STUNDEN
020200     IF  W-NENNER > ZERO
020300         IF  W-NENNER-GANZ = ZERO
020400             DISPLAY "EVOPT0M: SEHR KLEINER NENNER BEI SESSION "
020500                     LAD-SESSION-ID (C4-SESS)
020600         END-IF
020700         COMPUTE LAD-TIGHTNESS (C4-SESS) ROUNDED =
020800                 LAD-ENERGIE-KWH (C4-SESS) / W-NENNER
020900     ELSE
021000         MOVE ZERO TO LAD-TIGHTNESS (C4-SESS)
021100     END-IF
021200
021300*--  ---> LAD-START-BIN = erste Zeitscheibe ab Ankunft (1-basiert)
021400     DIVIDE C4-MIN-START BY KFG-RASTER-MINUTEN
021500             GIVING LAD-START-BIN (C4-SESS)
021600     ADD 1 TO LAD-START-BIN (C4-SESS)
021700
021800*--  ---> LAD-END-BIN = erste Zeitscheibe ab Abfahrt (ausschliesslich),
021900*--       hoechstens RASTER-ANZAHL + 1 (Fenster reicht ueber das Ende
022000*--       des Rasters hinaus)
022100     COMPUTE C4-BIN = RASTER-ANZAHL * KFG-RASTER-MINUTEN
022200     IF  C4-MIN-END < C4-BIN
022300         DIVIDE C4-MIN-END BY KFG-RASTER-MINUTEN
022400                 GIVING LAD-END-BIN (C4-SESS)
022500         ADD 1 TO LAD-END-BIN (C4-SESS)
022600     ELSE
022700         COMPUTE LAD-END-BIN (C4-SESS) = RASTER-ANZAHL + 1
022800     END-IF
022900     .
023000 B100-99.
023100     EXIT.
023200
023300******************************************************************
023400* Bearbeitungsreihenfolge: Tightness absteigend, bei Gleichstand
023500* fruehester Ankunft (Auswahlsortierung ueber LAD-REIHENFOLGE)
023600******************************************************************
023700 B120-REIHENFOLGE-SORTIEREN SECTION.
023800 B120-00.
023900     PERFORM B121-REIHENFOLGE-INITIALISIEREN
024000             VARYING C4-I FROM 1 BY 1 UNTIL C4-I > LAD-ANZAHL
024100
024200     COMPUTE C4-LETZTER = LAD-ANZAHL - 1
024300     PERFORM B123-SORTIERDURCHGANG
024400             VARYING C4-I FROM 1 BY 1 UNTIL C4-I > C4-LETZTER
024500     .
024600 B120-99.
024700     EXIT.
024800
024900 B121-REIHENFOLGE-INITIALISIEREN SECTION.
025000 B121-00.
025100     MOVE C4-I TO LAD-RF-EINTRAG (C4-I)
025200     .
025300 B121-99.
025400     EXIT.
025500
025600 B123-SORTIERDURCHGANG SECTION.
025700 B123-00.
025800     MOVE C4-I TO C4-BESTER
025900     COMPUTE C4-J-START = C4-I + 1
026000
026100     PERFORM B124-BESSEREN-SUCHEN
026200             VARYING C4-J FROM C4-J-START BY 1 UNTIL C4-J > LAD-ANZAHL
026300
026400     IF  C4-BESTER NOT = C4-I
026500         MOVE LAD-RF-EINTRAG (C4-I)      TO C4-TAUSCH
026600         MOVE LAD-RF-EINTRAG (C4-BESTER) TO LAD-RF-EINTRAG (C4-I)
026700         MOVE C4-TAUSCH                  TO LAD-RF-EINTRAG (C4-BESTER)
026800     END-IF
026900     .
027000 B123-99.
027100     EXIT.
027200
027300 B124-BESSEREN-SUCHEN SECTION.
027400 B124-00.
027500     MOVE LAD-RF-EINTRAG (C4-J)      TO C4-SESS-J
027600     MOVE LAD-RF-EINTRAG (C4-BESTER) TO C4-SESS-BESTER
027700
027800     IF  LAD-TIGHTNESS (C4-SESS-J) > LAD-TIGHTNESS (C4-SESS-BESTER)
027900         MOVE C4-J TO C4-BESTER
028000     ELSE
028100         IF  LAD-TIGHTNESS (C4-SESS-J) = LAD-TIGHTNESS (C4-SESS-BESTER)
028200             IF  LAD-ANKUNFT-DATUM (C4-SESS-J) <
028300                 LAD-ANKUNFT-DATUM (C4-SESS-BESTER)
028400                 MOVE C4-J TO C4-BESTER
028500             ELSE
028600                 IF  LAD-ANKUNFT-DATUM (C4-SESS-J) =
028700                     LAD-ANKUNFT-DATUM (C4-SESS-BESTER)
028800                 AND LAD-ANKUNFT-ZEIT (C4-SESS-J) <
028900                     LAD-ANKUNFT-ZEIT (C4-SESS-BESTER)
029000                     MOVE C4-J TO C4-BESTER
029100                 END-IF
029200             END-IF
029300         END-IF
029400     END-IF
029500     .
029600 B124-99.
029700     EXIT.
029800
029900******************************************************************
030000* Einen Ladeauftrag (in Sortierreihenfolge) auf freie Zeitscheiben
030100* verteilen
030200******************************************************************
030300 B130-LADEAUFTRAG-VERTEILEN SECTION.
030400 B130-00.
030500     MOVE LAD-RF-EINTRAG (C4-RF-IX) TO C4-SESS
030600
030700     IF  LAD-START-BIN (C4-SESS) NOT < LAD-END-BIN (C4-SESS)
030800         GO TO B130-99
030900     END-IF
031000
031100     PERFORM B131-BIN-FREIGEBEN
031200             VARYING C4-BIN FROM LAD-START-BIN (C4-SESS) BY 1
031300             UNTIL C4-BIN >= LAD-END-BIN (C4-SESS)
031400
031500     MOVE LAD-REST-KWH (C4-SESS) TO W-REST-KWH
031600     SET W-SESSION-WEITER TO TRUE
031700
031800     PERFORM B132-EINEN-SCHRITT-VERTEILEN
031900             UNTIL W-SESSION-FERTIG OR W-REST-KWH NOT > K-EPSILON-KWH
032000
032100     MOVE W-REST-KWH TO LAD-REST-KWH (C4-SESS)
032200     .
032300 B130-99.
032400     EXIT.
032500
032600 B131-BIN-FREIGEBEN SECTION.
032700 B131-00.
032800     SET W-BENUTZT-EINTRAG (C4-BIN) TO "N"
032900     .
033000 B131-99.
033100     EXIT.
033200
033300******************************************************************
033400* Eine Zuteilung: guenstigste zulaessige Zeitscheibe suchen und
033500* beliefern (Talauffuellung), sonst Rest der Energie verfallen
033600* lassen
033700******************************************************************
033800 B132-EINEN-SCHRITT-VERTEILEN SECTION.
033900 B132-00.
034000     SET  W-BIN-GEFUNDEN-SW TO "N"
034100     MOVE K-KEIN-BIN TO C4-BESTER-BIN
034200
034300     PERFORM B133-BIN-PRUEFEN
034400             VARYING C4-BIN FROM LAD-START-BIN (C4-SESS) BY 1
034500             UNTIL C4-BIN >= LAD-END-BIN (C4-SESS)
034600
034700     IF  NOT W-BIN-GEFUNDEN
034800         SET W-SESSION-FERTIG TO TRUE
034900         GO TO B132-99
035000     END-IF
035100
035200     IF  W-REST-KWH < LAD-MAX-KW (C4-SESS) * W-BIN-STUNDEN
035300         MOVE W-REST-KWH TO W-LIEFERUNG-KWH
035400     ELSE
035500         COMPUTE W-LIEFERUNG-KWH ROUNDED =
035600                 LAD-MAX-KW (C4-SESS) * W-BIN-STUNDEN
035700     END-IF
035800     COMPUTE W-LIEFERUNG-KW ROUNDED = W-LIEFERUNG-KWH / W-BIN-STUNDEN
035900
036000     ADD  W-LIEFERUNG-KW TO RASTER-LAST-KW (C4-BESTER-BIN)
036100     ADD  1              TO RASTER-LADEPUNKTE (C4-BESTER-BIN)
036200     SET  W-BENUTZT-EINTRAG (C4-BESTER-BIN) TO "J"
036300     SUBTRACT W-LIEFERUNG-KWH FROM W-REST-KWH
036400
036500     PERFORM B134-PLANZEILE-SCHREIBEN
036600     .
036700 B132-99.
036800     EXIT.
036900
037000******************************************************************
037100* Eine Zeitscheibe auf Zulaessigkeit pruefen (nicht benutzt,
037200* Ladepunkte frei, Depotkappe eingehalten) und ggf. als neuen
037300* Favoriten (niedrigste Last nach Zuteilung) merken
037400******************************************************************
037500 B133-BIN-PRUEFEN SECTION.
037600 B133-00.
037700     IF  W-BIN-BENUTZT (C4-BIN)
037800         GO TO B133-99
037900     END-IF
038000     IF  RASTER-LADEPUNKTE (C4-BIN) NOT < KFG-MAX-LADEPUNKTE
038100         GO TO B133-99
038200     END-IF
038300     IF  RASTER-LAST-KW (C4-BIN) + LAD-MAX-KW (C4-SESS)
038400                    > LINK-SZ-KAPPE-KW
038500         GO TO B133-99
038600     END-IF
038700
038800     IF  NOT W-BIN-GEFUNDEN
038900         MOVE C4-BIN               TO C4-BESTER-BIN
039000         MOVE RASTER-LAST-KW (C4-BIN) TO W-BESTE-LAST
039100         SET  W-BIN-GEFUNDEN-SW    TO "J"
039200     ELSE
039300         MOVE RASTER-LAST-KW (C4-BIN) TO W-PRUEF-LAST
039400         IF  W-PRUEF-LAST < W-BESTE-LAST
039500             MOVE C4-BIN         TO C4-BESTER-BIN
039600             MOVE W-PRUEF-LAST   TO W-BESTE-LAST
039700         END-IF
039800     END-IF
039900     .
040000 B133-99.
040100     EXIT.
040200
040300******************************************************************
040400* SCHEDULE-DETAIL Zeile fuer die soeben belegte Zeitscheibe an
040500* PLAN-TABELLE anhaengen
040600******************************************************************
040700 B134-PLANZEILE-SCHREIBEN SECTION.
040800 B134-00.
040900     IF  PLAN-ANZAHL >= 3000
041000         DISPLAY "EVOPT0M: PLAN-TABELLE VOLL, ZEILE UEBERGANGEN"
041100         GO TO B134-99
041200     END-IF
041300
041400     ADD 1 TO PLAN-ANZAHL
041500     MOVE LAD-SESSION-ID  (C4-SESS) TO PLAN-E-SESSION-ID  (PLAN-ANZAHL)
041600     MOVE LAD-FAHRZEUG-ID (C4-SESS) TO PLAN-E-FAHRZEUG-ID (PLAN-ANZAHL)
041700     MOVE RASTER-T0-DATUM           TO PLAN-E-RASTER-DATUM (PLAN-ANZAHL)
041800     MOVE RASTER-START-ZEIT (C4-BESTER-BIN)
041900                                     TO PLAN-E-RASTER-ZEIT (PLAN-ANZAHL)
042000     MOVE W-LIEFERUNG-KW            TO PLAN-E-KW  (PLAN-ANZAHL)
042100     MOVE W-LIEFERUNG-KWH           TO PLAN-E-KWH (PLAN-ANZAHL)
042200     .
042300 B134-99.
042400     EXIT.
042500
042600******************************************************************
042700* ENDE Source-Programm
042800******************************************************************
