?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =EVUTL0M
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVBAS0M.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2011-05-23
001200* Letzte Version   :: A.00.04
001300* Kurzbeschreibung  :: Basislast - Sofortladung ohne Depotkappe
001400* Auftrag           :: FUHR-EV-1 FUHR-EV-31 FUHR-EV-40
001500*----------------------------------------------------------------*
001600* Vers. | Datum    | von | Kommentar                             *
001700*-------|----------|-----|---------------------------------------*
001800*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1               EV-1
001900*-------|----------|-----|---------------------------------------*
002000*A.00.01|1998-12-02| rh  | Jahr-2000: Datumsvergleich Ankunft/         Y2K
002100*                          Abfahrt bereits 4-stellig, ok
002200*-------|----------|-----|---------------------------------------*
002300*A.00.02|2011-04-14| dk  | Rasterbezug jetzt ueber EVUTL0M           EV-40
002400*                          (feineres Raster, FUHR-EV-40)
002500*-------|----------|-----|---------------------------------------*
002600*A.00.03|2011-05-09| dk  | W-LIEFERUNG-KW ohne ROUNDED berechnet,    EV-31
002700*                          Planzeile dadurch abgeschnitten statt
002800*                          gerundet (analog EVOPT0M) - COMPUTE
002900*                          jetzt mit ROUNDED
003000*-------|----------|-----|---------------------------------------*
003100*A.00.04|2011-05-23| dk  | W-LIEFERUNG-KWH-R ergaenzt, B110 meldet   EV-31
003200*                          jetzt Teillieferungen unter 1 KWH je
003300*                          Zeitscheibe
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Ermittelt fuer jeden Ladeauftrag die Basislast: jedes Fahrzeug
003900* laedt ab der Ankunft mit voller Leistung (LAD-MAX-KW) weiter,
004000* Zeitscheibe fuer Zeitscheibe, bis entweder die Energiemenge
004100* erschoepft ist oder die Abfahrtszeit erreicht wird.  Die
004200* Depotkappe und die Ladepunktbegrenzung gelten fuer die Basislast
004300* nicht (siehe Programmbeschreibung EVOPT0M fuer die optimierte
004400* Fassung).
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*--------------------------------------------------------------------*
005900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006000*--------------------------------------------------------------------*
006100 01          COMP-FELDER.
006200     05      C4-SESS             PIC S9(04) COMP.
006300     05      C4-BIN-IX           PIC S9(05) COMP.
006400     05      C4-MINUTEN          PIC S9(07) COMP.
006500     05      FILLER              PIC X(04).
006600
006700*--------------------------------------------------------------------*
006800* Felder mit konstantem Inhalt: Praefix K
006900*--------------------------------------------------------------------*
007000 01          KONSTANTE-FELDER.
007100     05      K-EPSILON-KWH       PIC 9(01)V9(06) VALUE 0.000001.
007200     05      FILLER              PIC X(04).
007300
007400*--------------------------------------------------------------------*
007500* Conditional-Felder
007600*--------------------------------------------------------------------*
007700 01          SCHALTER.
007800     05      W-WEITERLADEN-SW    PIC X       VALUE "J".
007900          88 W-WEITERLADEN                   VALUE "J".
008000          88 W-SESSION-FERTIG                VALUE "N".
008100     05      FILLER              PIC X(03).
008200
008300*--------------------------------------------------------------------*
008400* weitere Arbeitsfelder
008500*--------------------------------------------------------------------*
008600 01          WORK-FELDER.
008700     05      W-REST-KWH          PIC 9(05)V999.
008800     05      W-BIN-STUNDEN       PIC 9(01)V9999.
008900     05      W-MAX-MAL-STUNDEN   PIC 9(05)V9999.
009000     05      W-LIEFERUNG-KWH     PIC 9(05)V999.
009100     05      W-LIEFERUNG-KWH-R REDEFINES W-LIEFERUNG-KWH.
009200         10  W-LKWH-GANZ         PIC 9(05).
009300         10  W-LKWH-DEZ          PIC 9(03).
009400     05      W-LIEFERUNG-KW      PIC 9(05)V999.
009500
009600     05      W-BIN-DATUM         PIC 9(08).
009700     05      W-BIN-DATUM-R REDEFINES W-BIN-DATUM.
009800         10  W-BD-JJJJ           PIC 9(04).
009900         10  W-BD-MM             PIC 9(02).
010000         10  W-BD-TT             PIC 9(02).
010100     05      W-MINUTEN-ANZEIGE   PIC S9(07) VALUE ZERO.
010200     05      W-MIN-ANZEIGE-R REDEFINES W-MINUTEN-ANZEIGE.
010300         10  W-MA-VORZEICHEN     PIC X.
010400         10  W-MA-ZAHL           PIC 9(06).
010500     05      FILLER              PIC X(04).
010600
010700 LINKAGE SECTION.
010800     COPY    EVSESCPY OF "=EVLIB".
010900     COPY    EVCFGCPY OF "=EVLIB".
011000     COPY    EVGRDCPY OF "=EVLIB".
011100
011200 PROCEDURE DIVISION USING LAD-TABELLE, KONFIG-PARAMETER,
011300                           RASTER-KOPF, RASTER-TABELLE.
011400
011500******************************************************************
011600* Steuerung
011700******************************************************************
011800 A100-STEUERUNG SECTION.
011900 A100-00.
012000     COMPUTE W-BIN-STUNDEN = KFG-RASTER-MINUTEN / 60
012100
012200     PERFORM B100-LADEAUFTRAG-VERTEILEN
012300             VARYING C4-SESS FROM 1 BY 1 UNTIL C4-SESS > LAD-ANZAHL
012400
012500     GOBACK
012600     .
012700 A100-99.
012800     EXIT.
012900
013000******************************************************************
013100* Sofortladung eines einzelnen Ladeauftrags ueber das Raster
013200******************************************************************
013300 B100-LADEAUFTRAG-VERTEILEN SECTION.
013400 B100-00.
013500     MOVE LAD-ENERGIE-KWH (C4-SESS) TO W-REST-KWH
013600     COMPUTE W-MAX-MAL-STUNDEN =
013700             LAD-MAX-KW (C4-SESS) * W-BIN-STUNDEN
013800
013900     CALL "EVUTL0M" USING RASTER-T0-DATUM,
014000                           LAD-ANKUNFT-DATUM (C4-SESS),
014100                           LAD-ANKUNFT-ZEIT  (C4-SESS),
014200                           C4-MINUTEN
014300
014400     IF  C4-MINUTEN < ZERO OR C4-MINUTEN NOT < 1440
014500         GO TO B100-99
014600     END-IF
014700
014800     DIVIDE C4-MINUTEN BY KFG-RASTER-MINUTEN GIVING C4-BIN-IX
014900     ADD 1 TO C4-BIN-IX
015000
015100     SET  W-WEITERLADEN TO TRUE
015200     PERFORM B110-ZEITSCHEIBE-BELIEFERN
015300             VARYING C4-BIN-IX FROM C4-BIN-IX BY 1
015400             UNTIL C4-BIN-IX > RASTER-ANZAHL
015500                OR  W-SESSION-FERTIG
015600     .
015700 B100-99.
015800     EXIT.
015900
016000******************************************************************
016100* Eine Zeitscheibe der Basislast beliefern, sofern sie noch vor
016200* der Abfahrtszeit liegt und noch Energie zu liefern ist
016300******************************************************************
016400 B110-ZEITSCHEIBE-BELIEFERN SECTION.
016500 B110-00.
016600     MOVE RASTER-T0-DATUM TO W-BIN-DATUM
016700
016800     IF  W-BIN-DATUM > LAD-ABFAHRT-DATUM (C4-SESS)
016900         SET W-SESSION-FERTIG TO TRUE
017000         GO TO B110-99
017100     END-IF
017200     IF  W-BIN-DATUM = LAD-ABFAHRT-DATUM (C4-SESS)
017300     AND RASTER-START-ZEIT (C4-BIN-IX)
017400                    NOT < LAD-ABFAHRT-ZEIT (C4-SESS)
017500         SET W-SESSION-FERTIG TO TRUE
017600         GO TO B110-99
017700     END-IF
017800
017900     IF  W-REST-KWH NOT > K-EPSILON-KWH
018000         SET W-SESSION-FERTIG TO TRUE
018100         GO TO B110-99
018200     END-IF
018300
018400     IF  W-REST-KWH < W-MAX-MAL-STUNDEN
018500         MOVE W-REST-KWH TO W-LIEFERUNG-KWH
018600     ELSE
018700         MOVE W-MAX-MAL-STUNDEN TO W-LIEFERUNG-KWH
018800     END-IF
018900
019000     COMPUTE W-LIEFERUNG-KW ROUNDED = W-LIEFERUNG-KWH / W-BIN-STUNDEN
019100     IF  W-LKWH-GANZ = ZERO AND W-LIEFERUNG-KWH > ZERO
019200         DISPLAY "EVBAS0M: TEILLIEFERUNG UNTER 1 KWH IN ZEITSCHEIBE "
019300                 C4-BIN-IX
019400     END-IF
019500     ADD  W-LIEFERUNG-KW TO RASTER-LAST-KW (C4-BIN-IX)
019600     SUBTRACT W-LIEFERUNG-KWH FROM W-REST-KWH
019700     .
019800 B110-99.
019900     EXIT.
020000
020100******************************************************************
020200* ENDE Source-Programm
020300******************************************************************
