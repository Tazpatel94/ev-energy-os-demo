?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVCST0M.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2011-04-14
001200* Letzte Version   :: A.01.02
001300* Kurzbeschreibung  :: Energie-, Leistungs- und Gesamtkosten sowie
001400*                       Einsparung gegenueber der Basislast
001500* Auftrag           :: FUHR-EV-1 FUHR-EV-15 FUHR-EV-31 FUHR-EV-40
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1, Flattarif    EV-1
002000*                          und Leistungspreis auf Basislast
002100*-------|----------|-----|---------------------------------------*
002200*A.01.00|1993-01-11| mb  | Zeitzonentarif (TOU) eingebaut, wahl-     EV-15
002300*                          weise zu Flattarif (FUHR-EV-15)
002400*-------|----------|-----|---------------------------------------*
002500*A.01.01|1998-12-02| rh  | Jahr-2000: keine Datumsrechnung in          Y2K
002600*                          diesem Baustein, keine Aenderung noetig
002700*-------|----------|-----|---------------------------------------*
002800*A.01.02|2011-04-14| dk  | Einsparungsermittlung gegenueber der      EV-31
002900*                          Basislast ergaenzt (FUHR-EV-31), TOU-
003000*                          Zeitzone jetzt auch ueber Mitternacht
003100*                          hinaus zulaessig (FUHR-EV-40)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Errechnet aus einem gefuellten Raster (RASTER-TABELLE) die
003700* Gesamtenergie, die Spitzenlast, die Energiekosten (Flattarif
003800* oder Zeitzonentarif, je nach KFG-TOU-ANZAHL), die Leistungskosten
003900* (Spitzenlast * KFG-LEISTUNGSPREIS) und die Gesamtkosten.  Ist der
004000* Aufruf ein Szenario (KOS-SZENARIO-KENNZEICHEN = "J"), werden
004100* zusaetzlich die Spitzenreduktion und die Kosteneinsparung
004200* gegenueber dem mitgegebenen Basislast-Kostenblock ermittelt.
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_!$%&/=*+".
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*--------------------------------------------------------------------*
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005800*--------------------------------------------------------------------*
005900 01          COMP-FELDER.
006000     05      C4-BIN              PIC S9(05) COMP.
006100     05      C2-TOU-IX           PIC S9(02) COMP.
006200     05      FILLER              PIC X(04).
006300
006400*--------------------------------------------------------------------*
006500* Felder mit konstantem Inhalt: Praefix K
006600*--------------------------------------------------------------------*
006700 01          KONSTANTE-FELDER.
006800     05      K-STUNDEN-TAG       PIC 9(02)V99 VALUE 24.00.
006900     05      FILLER              PIC X(04).
007000
007100*--------------------------------------------------------------------*
007200* Conditional-Felder
007300*--------------------------------------------------------------------*
007400 01          SCHALTER.
007500     05      W-TARIF-GEFUNDEN-SW PIC X       VALUE "N".
007600          88 W-TARIF-GEFUNDEN               VALUE "J".
007700     05      FILLER              PIC X(03).
007800
007900*--------------------------------------------------------------------*
008000* weitere Arbeitsfelder
008100*--------------------------------------------------------------------*
008200 01          WORK-FELDER.
008300     05      W-BIN-STUNDEN       PIC 9(01)V9999.
008400     05      W-BIN-STD-DEZ       PIC 9(02)V99.
008500     05      W-BIS-STD-DEZ       PIC 9(02)V99.
008600     05      W-BIN-STD-VGL       PIC 9(02)V99.
008700     05      W-SATZ              PIC 9(03)V9(04).
008800     05      W-BIN-KWH           PIC 9(05)V999.
008900     05      W-BASIS-DIVISOR     PIC 9(07)V99.
009000
009100     05      W-STARTZEIT         PIC 9(06).
009200     05      W-STARTZEIT-TEILE REDEFINES W-STARTZEIT.
009300         10  W-SZ-STUNDE         PIC 9(02).
009400         10  W-SZ-MINUTE         PIC 9(02).
009500         10  W-SZ-SEKUNDE        PIC 9(02).
009600     05      W-STARTZEIT-DEZ     PIC 9(02)V99.
009700     05      W-STARTZEIT-DEZ-R REDEFINES W-STARTZEIT-DEZ.
009800         10  W-SD-STUNDEN        PIC 9(02).
009900         10  W-SD-HUNDERTSTEL    PIC 9(02).
010000
010100     05      W-EINSPARUNG-ARBEITSBLOCK.
010200         10  W-EA-VORZEICHEN     PIC S9      VALUE ZERO.
010300         10  FILLER              PIC X(03).
010400     05      W-EA-REDEF REDEFINES W-EINSPARUNG-ARBEITSBLOCK.
010500         10  W-EA-ANZEIGE        PIC X(04).
010600
010700 LINKAGE SECTION.
010800     COPY    EVCFGCPY OF "=EVLIB".
010900     COPY    EVGRDCPY OF "=EVLIB".
011000
011100 01  KOS-SZENARIO-KENNZEICHEN    PIC X.
011200     88 KOS-IST-SZENARIO                    VALUE "J".
011300     88 KOS-IST-BASISLAST                   VALUE "N".
011400
011500     COPY    EVCSTCPY OF "=EVLIB".
011600
011700 01  LINK-BASIS-KOSTEN.
011800     05  LINK-BK-GESAMT-KWH          PIC 9(06)V99.
011900     05  LINK-BK-SPITZE-KW           PIC 9(05)V99.
012000     05  LINK-BK-ENERGIEKOSTEN       PIC 9(07)V99.
012100     05  LINK-BK-LEISTUNGSKOSTEN     PIC 9(07)V99.
012200     05  LINK-BK-GESAMTKOSTEN        PIC 9(07)V99.
012300     05  FILLER                      PIC X(08).
012400
012500 PROCEDURE DIVISION USING KONFIG-PARAMETER, RASTER-KOPF,
012600                           RASTER-TABELLE, KOS-SZENARIO-KENNZEICHEN,
012700                           KOSTEN-BLOCK, LINK-BASIS-KOSTEN.
012800
012900******************************************************************
013000* Steuerung
013100******************************************************************
013200 A100-STEUERUNG SECTION.
013300 A100-00.
013400     COMPUTE W-BIN-STUNDEN = KFG-RASTER-MINUTEN / 60
013500
013600     MOVE ZERO TO KOS-GESAMT-KWH
013700     MOVE ZERO TO KOS-SPITZE-KW
013800     MOVE ZERO TO KOS-ENERGIEKOSTEN
013900
014000     PERFORM B100-ZEITSCHEIBE-ABRECHNEN
014100             VARYING C4-BIN FROM 1 BY 1 UNTIL C4-BIN > RASTER-ANZAHL
014200
014300     COMPUTE KOS-LEISTUNGSKOSTEN ROUNDED =
014400             KOS-SPITZE-KW * KFG-LEISTUNGSPREIS
014500     COMPUTE KOS-GESAMTKOSTEN =
014600             KOS-ENERGIEKOSTEN + KOS-LEISTUNGSKOSTEN
014700
014800     IF  KOS-IST-SZENARIO
014900         PERFORM B120-EINSPARUNG-ERMITTELN
015000     ELSE
015100         MOVE ZERO TO KOS-SPITZE-REDUKTION-PCT
015200         MOVE ZERO TO KOS-EINSPARUNG
015300         MOVE ZERO TO KOS-EINSPARUNG-PCT
015400     END-IF
015500
015600     GOBACK
015700     .
015800 A100-99.
015900     EXIT.
016000
016100******************************************************************
016200* Eine Zeitscheibe abrechnen: Energie, Spitzenlast und Tarif
016300* (Flat- oder Zeitzonentarif) ermitteln
016400******************************************************************
016500 B100-ZEITSCHEIBE-ABRECHNEN SECTION.
016600 B100-00.
016700     COMPUTE W-BIN-KWH ROUNDED =
016800             RASTER-LAST-KW (C4-BIN) * W-BIN-STUNDEN
016900     ADD  W-BIN-KWH TO KOS-GESAMT-KWH
017000
017100     IF  RASTER-LAST-KW (C4-BIN) > KOS-SPITZE-KW
017200         MOVE RASTER-LAST-KW (C4-BIN) TO KOS-SPITZE-KW
017300     END-IF
017400
017500     PERFORM B110-TARIF-ERMITTELN
017600
017700     COMPUTE KOS-ENERGIEKOSTEN ROUNDED =
017800             KOS-ENERGIEKOSTEN + (W-BIN-KWH * W-SATZ)
017900     .
018000 B100-99.
018100     EXIT.
018200
018300******************************************************************
018400* Tarif fuer die Startzeit der Zeitscheibe ermitteln.  Bei
018500* KFG-TOU-ANZAHL = 0 gilt der Flattarif fuer alle Zeitscheiben;
018600* sonst wird die passende Zeitzone aus KFG-TOU-TAB gesucht.  Eine
018700* Zeitzone, deren KFG-TOU-BIS-STD kleiner als KFG-TOU-VON-STD ist,
018800* reicht ueber Mitternacht hinaus (z.B. 22.00 bis 30.00 fuer
018900* 22:00 - 06:00 des naechsten Tages).
019000******************************************************************
019100 B110-TARIF-ERMITTELN SECTION.
019200 B110-00.
019300     IF  KFG-TOU-ANZAHL = ZERO
019400         MOVE KFG-FLAT-TARIF TO W-SATZ
019500         GO TO B110-99
019600     END-IF
019700
019800     MOVE RASTER-START-ZEIT (C4-BIN) TO W-STARTZEIT
019900     COMPUTE W-STARTZEIT-DEZ =
020000             W-SZ-STUNDE + (W-SZ-MINUTE / 60)
020100     MOVE W-STARTZEIT-DEZ TO W-BIN-STD-DEZ
020200
020300     SET  W-TARIF-GEFUNDEN-SW TO "N"
020400     MOVE KFG-FLAT-TARIF TO W-SATZ
020500
020600     PERFORM B111-ZEITZONE-PRUEFEN
020700             VARYING C2-TOU-IX FROM 1 BY 1
020800             UNTIL C2-TOU-IX > KFG-TOU-ANZAHL
020900                OR W-TARIF-GEFUNDEN
021000     .
021100 B110-99.
021200     EXIT.
021300
021400 B111-ZEITZONE-PRUEFEN SECTION.
021500 B111-00.
021600     MOVE KFG-TOU-BIS-STD (C2-TOU-IX) TO W-BIS-STD-DEZ
021700
021800     IF  KFG-TOU-BIS-STD (C2-TOU-IX) < KFG-TOU-VON-STD (C2-TOU-IX)
021900*--      ---> Zeitzone reicht ueber Mitternacht, z.B. 22.00-06.00:
022000*--           Bin-Stunde als Vergleichswert ggf. um 24 erhoehen
022100         IF  W-BIN-STD-DEZ < KFG-TOU-VON-STD (C2-TOU-IX)
022200             COMPUTE W-BIN-STD-VGL = W-BIN-STD-DEZ + K-STUNDEN-TAG
022300         ELSE
022400             MOVE W-BIN-STD-DEZ TO W-BIN-STD-VGL
022500         END-IF
022600         COMPUTE W-BIS-STD-DEZ = KFG-TOU-BIS-STD (C2-TOU-IX)
022700                                  + K-STUNDEN-TAG
022800     ELSE
022900         MOVE W-BIN-STD-DEZ TO W-BIN-STD-VGL
023000     END-IF
023100
023200     IF  W-BIN-STD-VGL NOT < KFG-TOU-VON-STD (C2-TOU-IX)
023300     AND W-BIN-STD-VGL < W-BIS-STD-DEZ
023400         MOVE KFG-TOU-SATZ (C2-TOU-IX) TO W-SATZ
023500         SET  W-TARIF-GEFUNDEN-SW TO "J"
023600     END-IF
023700     .
023800 B111-99.
023900     EXIT.
024000
024100******************************************************************
024200* Einsparung gegenueber der Basislast (nur bei Szenario-Aufruf):
024300* Spitzenreduktion in Prozent und Kosteneinsparung in Betrag und
024400* Prozent, jeweils mit Nullerpruefung des Nenners
024500******************************************************************
024600 B120-EINSPARUNG-ERMITTELN SECTION.
024700 B120-00.
024800     IF  LINK-BK-SPITZE-KW > ZERO
024900         COMPUTE KOS-SPITZE-REDUKTION-PCT ROUNDED =
025000                 ((LINK-BK-SPITZE-KW - KOS-SPITZE-KW) /
025100                                        LINK-BK-SPITZE-KW) * 100
025200     ELSE
025300         MOVE ZERO TO KOS-SPITZE-REDUKTION-PCT
025400     END-IF
025500
025600     COMPUTE KOS-EINSPARUNG =
025700             LINK-BK-GESAMTKOSTEN - KOS-GESAMTKOSTEN
025800
025900     IF  LINK-BK-GESAMTKOSTEN > ZERO
026000         COMPUTE KOS-EINSPARUNG-PCT ROUNDED =
026100                 (KOS-EINSPARUNG / LINK-BK-GESAMTKOSTEN) * 100
026200     ELSE
026300         MOVE ZERO TO KOS-EINSPARUNG-PCT
026400     END-IF
026500     .
026600 B120-99.
026700     EXIT.
026800
026900******************************************************************
027000* ENDE Source-Programm
027100******************************************************************
