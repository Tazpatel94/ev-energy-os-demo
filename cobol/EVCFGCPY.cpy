000100*--------------------------------------------------------------------*
000200* Copybook       :: EVCFGCPY
000300* Bibliothek     :: =EVLIB
000400* Kurzbeschreibung:: Steuerparameter fuer den Ladeplan-Lauf
000500*                    (Rastermass, Depotkappe, Ladepunkte, Tarif,
000600*                    Szenarien).  Werte werden in EVBAT0E/C000-INIT
000700*                    per MOVE besetzt (kein separates Parameterfile
000800*                    in dieser Ausbaustufe - siehe Programmbeschreibung
000900*                    EVBAT0E).
001000*--------------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                                *
001200*-------|----------|-----|------------------------------------------*
001300*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1
001400*A.00.01|1993-01-11| mb  | TOU-TAB auf 10 Zeitzonen erweitert
001500*A.01.00|1998-12-02| rh  | Jahr-2000: Pruefung durchgefuehrt, ok
001600*A.01.01|2007-06-08| dk  | Szenario-Tabelle fest auf 3 Eintraege
001700*                          (konservativ/erwartet/aggressiv), FUHR-EV-31
001800*--------------------------------------------------------------------*
001900 01  KONFIG-PARAMETER.
002000     05  KFG-RASTER-MINUTEN      PIC 9(02).
002100     05  KFG-DEPOT-KAPPE-KW      PIC 9(05)V9.
002200     05  KFG-MAX-LADEPUNKTE      PIC 9(03) COMP.
002300     05  KFG-FLAT-TARIF          PIC 9(03)V9(04).
002400     05  KFG-LEISTUNGSPREIS      PIC 9(05)V99.
002500     05  KFG-TOU-ANZAHL          PIC 9(02) COMP.
002600     05  FILLER                  PIC X(04).
002700     05  KFG-TOU-TAB OCCURS 10 TIMES INDEXED BY KFG-TOU-IX.
002800         10  KFG-TOU-VON-STD     PIC 9(02)V99.
002900         10  KFG-TOU-BIS-STD     PIC 9(02)V99.
003000         10  KFG-TOU-SATZ        PIC 9(03)V9(04).
003100     05  KFG-SZENARIO-TAB OCCURS 3 TIMES INDEXED BY KFG-SZ-IX.
003200         10  KFG-SZ-NAME          PIC X(12).
003300         10  KFG-SZ-KAPPE-KW      PIC 9(05)V9.
003400         10  FILLER               PIC X(02).
003500
003600* (Szenario-Reihenfolge in KFG-SZENARIO-TAB: 1=konservativ,
003700*  2=erwartet, 3=aggressiv - siehe EVBAT0E/C000-INIT.)
