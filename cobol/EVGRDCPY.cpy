000100*--------------------------------------------------------------------*
000200* Copybook       :: EVGRDCPY
000300* Bibliothek     :: =EVLIB
000400* Kurzbeschreibung:: 24-Stunden Zeitraster (RASTER-TABELLE) fuer
000500*                    Basislast, Optimierlast und Kostenermittlung.
000600*                    Ein Eintrag je Zeitscheibe zwischen T0 und
000700*                    T0 + 24 Std, Breite KFG-RASTER-MINUTEN.
000800*--------------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                                *
001000*-------|----------|-----|------------------------------------------*
001100*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1
001200*A.00.01|1991-09-17| mb  | RASTER-LADEPUNKTE ergaenzt (Ladepunkt-
001300*                          Begrenzung im GREEDY-OPTIMIZE, FUHR-EV-6)
001400*A.01.00|1998-12-02| rh  | Jahr-2000: T0-Datum bereits 4-stellig, ok
001500*A.01.01|2011-04-14| dk  | Rastertabelle auf 1440 Eintraege erweitert
001600*                          (1-Minuten-Raster jetzt zulaessig, FUHR-EV-40)
001700*A.01.02|2011-05-23| dk  | ZEITMARKE-HHMMSS/-TEILE entfernt (wurde von
001800*                          keinem Baustein mehr per COPY benutzt, siehe
001900*                          EVUTL0M eigene lokale Zerlegung, FUHR-EV-31)
002000*--------------------------------------------------------------------*
002100 01  RASTER-KOPF.
002200     05  RASTER-T0-DATUM         PIC 9(08).
002300     05  RASTER-ANZAHL           PIC 9(04) COMP.
002400     05  FILLER                  PIC X(06).
002500
002600*--------------------------------------------------------------------*
002700* RASTER-TABELLE - eine Zeile je Zeitscheibe.  RASTER-LAST-KW wird
002800* von BASELINE-LOAD bzw. GREEDY-OPTIMIZE gefuellt, RASTER-LADEPUNKTE
002900* nur vom GREEDY-OPTIMIZE gepflegt (Ladepunkt-Zaehler je Zeitscheibe).
003000*--------------------------------------------------------------------*
003100 01  RASTER-TABELLE.
003200     05  RASTER-EINTRAG OCCURS 1440 TIMES INDEXED BY RASTER-IX.
003300         10  RASTER-START-ZEIT   PIC 9(06).
003400         10  RASTER-LAST-KW      PIC 9(06)V999.
003500         10  RASTER-LADEPUNKTE   PIC 9(03) COMP.
003600         10  FILLER              PIC X(05).
