?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =EVUTL0M
?SEARCH  =EVSES0M
?SEARCH  =EVGRD0M
?SEARCH  =EVBAS0M
?SEARCH  =EVOPT0M
?SEARCH  =EVCST0M
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. EVBAT0E.
000400 AUTHOR. K. LEHNER.
000500 INSTALLATION. STADTWERKE NEUSTADT - FUHRPARK-EDV.
000600 DATE-WRITTEN. 1988-05-03.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH FUHRPARK-EDV.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2011-05-16
001200* Letzte Version   :: A.01.03
001300* Kurzbeschreibung  :: Treiberprogramm Nachtlauf Depotladeplan
001400* Auftrag           :: FUHR-EV-1 FUHR-EV-6 FUHR-EV-22 FUHR-EV-31
001500*                       FUHR-EV-40
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1988-05-03| kl  | Neuerstellung, Basislast + 1 Szenario      EV-1
002200*A.00.01|1991-09-17| mb  | Ladepunkt-Begrenzung ergaenzt              EV-6
002300*                          (FUHR-EV-6)
002400*-------|----------|-----|---------------------------------------*
002500*A.00.02|1993-01-11| mb  | Zeitzonentarif (TOU) statt Fixpreis       EV-15
002600*                          eingebaut, mehrere Tarifbloecke moeglich
002700*-------|----------|-----|---------------------------------------*
002800*A.01.00|1998-12-02| rh  | Jahr-2000-Umstellung: alle Datumsfelder     Y2K
002900*                          auf 4-stellige Jahreszahl geprueft, ok
003000*                          keine Programmaenderung erforderlich
003100*-------|----------|-----|---------------------------------------*
003200*A.01.01|2003-02-19| js  | LAD-TABELLE auf 500 Ladeauftraege         EV-22
003300*                          erweitert (FUHR-EV-22, groesserer Fuhrpark)
003400*-------|----------|-----|---------------------------------------*
003500*A.01.02|2011-04-14| dk  | Drei feste Szenarien (konservativ/        EV-31
003600*                          erwartet/aggressiv) statt nur einem,
003700*                          Einsparungsbericht ergaenzt (FUHR-EV-31),
003800*                          Raster bis auf 1 Minute verfeinerbar
003900*                          (FUHR-EV-40)
004000*-------|----------|-----|---------------------------------------*
004100*A.01.03|2011-05-16| dk  | CALL "EVCST0M": KOSTEN-ARBEITSBLOCK und   EV-31
004200*                          KVB-BASIS waren an den Formalparametern
004300*                          KOSTEN-BLOCK/LINK-BASIS-KOSTEN vertauscht
004400*                          uebergeben worden - Einsparungsbericht
004500*                          dadurch mit Muellwerten ueberschrieben.
004600*                          Aufrufreihenfolge korrigiert; KOSTEN-
004700*                          ARBEITSBLOCK jetzt auch in C000-INIT
004800*                          initialisiert
004900*-------|----------|-----|---------------------------------------*
005000*A.01.04|2011-05-23| dk  | Kommentar C000-INIT umformuliert (Verweis EV-31
005100*                          auf externes Papier entfernt); REC-STAT/
005200*                          W-ZEILE-KOPF waren seit je unbenutzt -
005300*                          jetzt in B011/B091 wirklich ausgewertet;
005400*                          W-SZ-NAME-ED-R ergaenzt und in B093
005500*                          Szenarioname auf Leerinhalt geprueft
005600*----------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000* Nachtlauf fuer die Ladeplanung im Fahrzeugdepot.  Liest die
006100* Ladeauftraege des Folgetages (LADEDATEI), ermittelt die
006200* Basislast (jedes Fahrzeug laedt sofort mit voller Leistung) und
006300* rechnet anschliessend fuer die drei Kappen-Szenarien konservativ/
006400* erwartet/aggressiv je einen optimierten Ladeplan, der die
006500* Depot-Leistungskappe und die Ladepunktzahl einhaelt.  Fuer
006600* Basislast und jedes Szenario werden die Energie- und Leistungs-
006700* kosten gegen den Tarif (Zeitzonen- oder Fixpreis plus
006800* Leistungspreis auf die Bezugsspitze) ermittelt und die Einsparung
006900* gegenueber der Basislast ausgewiesen.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT LADEDATEI
008600         ASSIGN TO "LADEDAT"
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS FILE-STATUS.
009000
009100     SELECT PLAN-KONS-DATEI
009200         ASSIGN TO "PLANKONS"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS FILE-STATUS.
009600
009700     SELECT PLAN-ERWT-DATEI
009800         ASSIGN TO "PLANERWT"
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS FILE-STATUS.
010200
010300     SELECT PLAN-AGGR-DATEI
010400         ASSIGN TO "PLANAGGR"
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         ACCESS MODE IS SEQUENTIAL
010700         FILE STATUS IS FILE-STATUS.
010800
010900     SELECT SUMMARY-DATEI
011000         ASSIGN TO "LADESUMM"
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS FILE-STATUS.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700
011800 FD  LADEDATEI.
011900 01  LADEDATEI-SATZ              PIC X(80).
012000
012100 FD  PLAN-KONS-DATEI.
012200 01  PLAN-KONS-SATZ               PIC X(80).
012300
012400 FD  PLAN-ERWT-DATEI.
012500 01  PLAN-ERWT-SATZ               PIC X(80).
012600
012700 FD  PLAN-AGGR-DATEI.
012800 01  PLAN-AGGR-SATZ               PIC X(80).
012900
013000 FD  SUMMARY-DATEI.
013100 01  SUMMARY-ZEILE                PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400*--------------------------------------------------------------------*
013500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
013600*--------------------------------------------------------------------*
013700 01          COMP-FELDER.
013800     05      C4-ANZ              PIC S9(04) COMP.
013900     05      C4-I1               PIC S9(04) COMP.
014000     05      C4-I2               PIC S9(04) COMP.
014100     05      C4-SZ               PIC S9(04) COMP.
014200     05      FILLER              PIC X(04).
014300
014400*--------------------------------------------------------------------*
014500* Display-Felder: Praefix D
014600*--------------------------------------------------------------------*
014700 01          DISPLAY-FELDER.
014800     05      D-NUM4              PIC -9(04).
014900     05      D-NUM6              PIC  9(06).
015000     05      FILLER              PIC X(04).
015100
015200*--------------------------------------------------------------------*
015300* Felder mit konstantem Inhalt: Praefix K
015400*--------------------------------------------------------------------*
015500 01          KONSTANTE-FELDER.
015600     05      K-MODUL             PIC X(08)          VALUE "EVBAT0E".
015700     05      FILLER              PIC X(04).
015800
015900*----------------------------------------------------------------*
016000* Conditional-Felder
016100*----------------------------------------------------------------*
016200 01          SCHALTER.
016300     05      FILE-STATUS         PIC X(02).
016400          88 FILE-OK                         VALUE "00".
016500          88 FILE-NOK                        VALUE "01" THRU "99".
016600     05      REC-STAT REDEFINES  FILE-STATUS.
016700        10   FILE-STATUS1        PIC X.
016800          88 FILE-EOF                        VALUE "1".
016900          88 FILE-INVALID                    VALUE "2".
017000        10                       PIC X.
017100
017200     05      LAD-DATEI-SCHALTER  PIC X       VALUE "N".
017300          88 LAD-DATEI-EOF                   VALUE "J".
017400
017500     05      PRG-STATUS          PIC 9       VALUE ZERO.
017600          88 PRG-OK                          VALUE ZERO.
017700          88 PRG-ABBRUCH                     VALUE 1.
017800
017900     05      KOS-SZENARIO-KENNZ  PIC X       VALUE "N".
018000          88 KOS-IST-SZENARIO                VALUE "J".
018100     05      FILLER              PIC X(03).
018200
018300*--------------------------------------------------------------------*
018400* weitere Arbeitsfelder
018500*--------------------------------------------------------------------*
018600 01          WORK-FELDER.
018700     05      W-ZEILE             PIC X(132) VALUE SPACES.
018800     05      W-SZ-NAME-ED        PIC X(12).
018900     05      W-SZ-NAME-ED-R REDEFINES W-SZ-NAME-ED.
019000         10  W-SZ-NAME-ED-1      PIC X.
019100         10  FILLER              PIC X(11).
019200     05      FILLER              PIC X(04).
019300
019400 01          W-ZEILE-KOPF REDEFINES W-ZEILE.
019500     05      W-ZEILE-ERSTES-WORT PIC X(20).
019600     05      FILLER               PIC X(112).
019700
019800*--------------------------------------------------------------------*
019900* Ladeauftraege, Konfiguration, Zeitraster, Ladeplan, Kosten -
020000* siehe Copybooks in =EVLIB.  RASTER-TABELLE ist eine einzige
020100* Arbeitsflaeche: RASTER-START-ZEIT wird einmal von EVGRD0M
020200* aufgebaut und bleibt unveraendert; RASTER-LAST-KW/-LADEPUNKTE
020300* werden vor jedem Lauf (Basislast, je Szenario) auf Null
020400* zurueckgesetzt (B120-RASTERLAST-ZURUECKSETZEN).
020500*--------------------------------------------------------------------*
020600     COPY    EVSESCPY OF "=EVLIB".
020700     COPY    EVCFGCPY OF "=EVLIB".
020800     COPY    EVGRDCPY OF "=EVLIB".
020900     COPY    EVSCHCPY OF "=EVLIB".
021000     COPY    EVCSTCPY OF "=EVLIB".
021100
021200 01          KOSTEN-ARBEITSBLOCK.
021300     05      KAB-GESAMT-KWH           PIC 9(06)V99.
021400     05      KAB-SPITZE-KW            PIC 9(05)V99.
021500     05      KAB-ENERGIEKOSTEN        PIC 9(07)V99.
021600     05      KAB-LEISTUNGSKOSTEN      PIC 9(07)V99.
021700     05      KAB-GESAMTKOSTEN         PIC 9(07)V99.
021800     05      KAB-SPITZE-REDUKTION-PCT PIC S9(03)V99.
021900     05      KAB-EINSPARUNG           PIC S9(07)V99.
022000     05      KAB-EINSPARUNG-PCT       PIC S9(03)V99.
022100     05      FILLER                   PIC X(06).
022200
022300 EXTENDED-STORAGE SECTION.
022400
022500 PROCEDURE DIVISION.
022600
022700******************************************************************
022800* Steuerungs-Section
022900******************************************************************
023000 A100-STEUERUNG SECTION.
023100 A100-00.
023200     IF  SHOW-VERSION
023300         DISPLAY K-MODUL " Ladeplan-Nachtlauf - siehe DATE-COMPILED"
023400         STOP RUN
023500     END-IF
023600
023700     PERFORM B000-VORLAUF
023800
023900     IF  PRG-ABBRUCH
024000         CONTINUE
024100     ELSE
024200         PERFORM B100-VERARBEITUNG
024300     END-IF
024400
024500     PERFORM B090-ENDE
024600     STOP RUN
024700     .
024800 A100-99.
024900     EXIT.
025000
025100******************************************************************
025200* Vorlauf: Konfiguration setzen, Dateien oeffnen, Ladeauftraege
025300* einlesen und validieren (SESSION-PARSE)
025400******************************************************************
025500 B000-VORLAUF SECTION.
025600 B000-00.
025700     PERFORM C000-INIT
025800
025900     OPEN INPUT  LADEDATEI
026000     IF  NOT FILE-OK
026100         MOVE FILE-STATUS TO D-NUM4
026200         DISPLAY "EVBAT0E: LADEDATEI OPEN FEHLER STATUS=" D-NUM4
026300         SET PRG-ABBRUCH TO TRUE
026400         GO TO B000-99
026500     END-IF
026600
026700     OPEN OUTPUT PLAN-KONS-DATEI
026800                 PLAN-ERWT-DATEI
026900                 PLAN-AGGR-DATEI
027000                 SUMMARY-DATEI
027100
027200     PERFORM B010-LADEDATEI-LESEN
027300
027400     CLOSE LADEDATEI
027500
027600     IF  LAD-ANZAHL = ZERO
027700         DISPLAY "EVBAT0E: KEINE GUELTIGEN LADEAUFTRAEGE GEFUNDEN"
027800         SET PRG-ABBRUCH TO TRUE
027900     END-IF
028000     .
028100 B000-99.
028200     EXIT.
028300
028400******************************************************************
028500* Ladeauftraege lesen (SESSION-PARSE, Aufruf EVSES0M je Satz)
028600******************************************************************
028700 B010-LADEDATEI-LESEN SECTION.
028800 B010-00.
028900     MOVE ZERO TO LAD-ANZAHL
029000     PERFORM B011-LADESATZ-LESEN UNTIL LAD-DATEI-EOF
029100     .
029200 B010-99.
029300     EXIT.
029400
029500 B011-LADESATZ-LESEN SECTION.
029600 B011-00.
029700     READ LADEDATEI
029800         AT END
029900             SET LAD-DATEI-EOF TO TRUE
030000             IF  NOT FILE-EOF
030100                 DISPLAY "EVBAT0E: LADEDATEI STATUS BEI DATEIENDE "
030200                         "UNGEWOEHNLICH=" FILE-STATUS
030300             END-IF
030400             GO TO B011-99
030500     END-READ
030600
030700     MOVE LADEDATEI-SATZ TO LAD-EINGABE-SATZ
030800
030900*--  ---> EVSES0M prueft LAD-ES-ABFAHRT > LAD-ES-ANKUNFT und
031000*--       haengt bei Gueltigkeit einen Eintrag an LAD-TABELLE an
031100     CALL "EVSES0M" USING LAD-EINGABE-SATZ, LAD-TABELLE
031200     .
031300 B011-99.
031400     EXIT.
031500
031600******************************************************************
031700* Verarbeitung: Zeitraster, Basislast, drei Szenarien, Kosten
031800******************************************************************
031900 B100-VERARBEITUNG SECTION.
032000 B100-00.
032100
032200*--  ---> TIME-GRID: einmalige Rastervorlage aufbauen (Startzeiten)
032300     CALL "EVGRD0M" USING LAD-TABELLE, KONFIG-PARAMETER,
032400                           RASTER-KOPF, RASTER-TABELLE
032500
032600*--  ---> BASELINE-LOAD auf der Rasterflaeche (Last/Ladepunkte=0)
032700     CALL "EVBAS0M" USING LAD-TABELLE, KONFIG-PARAMETER,
032800                           RASTER-KOPF, RASTER-TABELLE
032900
033000*--  ---> COST-ESTIMATE der Basislast (kein Szenario-Vergleich)
033100     MOVE "N" TO KOS-SZENARIO-KENNZ
033200     CALL "EVCST0M" USING KONFIG-PARAMETER, RASTER-KOPF,
033300                           RASTER-TABELLE, KOS-SZENARIO-KENNZ,
033400                           KOSTEN-ARBEITSBLOCK, KVB-BASIS
033500     MOVE KAB-GESAMT-KWH      TO KVB-GESAMT-KWH
033600     MOVE KAB-SPITZE-KW       TO KVB-SPITZE-KW
033700     MOVE KAB-ENERGIEKOSTEN   TO KVB-ENERGIEKOSTEN
033800     MOVE KAB-LEISTUNGSKOSTEN TO KVB-LEISTUNGSKOSTEN
033900     MOVE KAB-GESAMTKOSTEN    TO KVB-GESAMTKOSTEN
034000
034100*--  ---> drei Szenarien: konservativ, erwartet, aggressiv
034200     PERFORM B130-SZENARIO-KONSERVATIV
034300     PERFORM B131-SZENARIO-ERWARTET
034400     PERFORM B132-SZENARIO-AGGRESSIV
034500     .
034600 B100-99.
034700     EXIT.
034800
034900******************************************************************
035000* Szenario 1: konservativ
035100******************************************************************
035200 B130-SZENARIO-KONSERVATIV SECTION.
035300 B130-00.
035400     MOVE 1 TO C4-SZ
035500     PERFORM B140-SZENARIO-RECHNEN
035600     PERFORM B141-KONS-SCHREIBEN
035700     .
035800 B130-99.
035900     EXIT.
036000
036100******************************************************************
036200* Szenario 2: erwartet
036300******************************************************************
036400 B131-SZENARIO-ERWARTET SECTION.
036500 B131-00.
036600     MOVE 2 TO C4-SZ
036700     PERFORM B140-SZENARIO-RECHNEN
036800     PERFORM B142-ERWT-SCHREIBEN
036900     .
037000 B131-99.
037100     EXIT.
037200
037300******************************************************************
037400* Szenario 3: aggressiv
037500******************************************************************
037600 B132-SZENARIO-AGGRESSIV SECTION.
037700 B132-00.
037800     MOVE 3 TO C4-SZ
037900     PERFORM B140-SZENARIO-RECHNEN
038000     PERFORM B143-AGGR-SCHREIBEN
038100     .
038200 B132-99.
038300     EXIT.
038400
038500******************************************************************
038600* GREEDY-OPTIMIZE + COST-ESTIMATE fuer das Szenario in C4-SZ
038700******************************************************************
038800 B140-SZENARIO-RECHNEN SECTION.
038900 B140-00.
039000     PERFORM B144-RASTERLAST-ZURUECKSETZEN
039100     MOVE ZERO            TO PLAN-ANZAHL
039200
039300     CALL "EVOPT0M" USING LAD-TABELLE, KONFIG-PARAMETER,
039400                           RASTER-KOPF, RASTER-TABELLE,
039500                           KFG-SZENARIO-TAB (C4-SZ), PLAN-TABELLE
039600
039700     SET  KOS-IST-SZENARIO TO TRUE
039800     CALL "EVCST0M" USING KONFIG-PARAMETER, RASTER-KOPF,
039900                           RASTER-TABELLE, KOS-SZENARIO-KENNZ,
040000                           KOSTEN-ARBEITSBLOCK, KVB-BASIS
040100
040200     MOVE KFG-SZ-NAME (C4-SZ)         TO KVB-SZ-NAME (C4-SZ)
040300     MOVE KFG-SZ-KAPPE-KW (C4-SZ)     TO KVB-SZ-KAPPE-KW (C4-SZ)
040400     MOVE KAB-GESAMT-KWH              TO KVB-SZ-GESAMT-KWH (C4-SZ)
040500     MOVE KAB-SPITZE-KW               TO KVB-SZ-SPITZE-KW (C4-SZ)
040600     MOVE KAB-ENERGIEKOSTEN
040700                          TO KVB-SZ-ENERGIEKOSTEN (C4-SZ)
040800     MOVE KAB-LEISTUNGSKOSTEN
040900                          TO KVB-SZ-LEISTUNGSKOSTEN (C4-SZ)
041000     MOVE KAB-GESAMTKOSTEN
041100                          TO KVB-SZ-GESAMTKOSTEN (C4-SZ)
041200     MOVE KAB-SPITZE-REDUKTION-PCT
041300                          TO KVB-SZ-SPITZE-RED-PCT (C4-SZ)
041400     MOVE KAB-EINSPARUNG
041500                          TO KVB-SZ-EINSPARUNG (C4-SZ)
041600     MOVE KAB-EINSPARUNG-PCT
041700                          TO KVB-SZ-EINSPARUNG-PCT (C4-SZ)
041800     .
041900 B140-99.
042000     EXIT.
042100
042200******************************************************************
042300* Rasterlast und Ladepunktzaehler vor dem naechsten Lauf (Szenario)
042400* auf Null zuruecksetzen; die Startzeiten je Zeitscheibe (RASTER-
042500* START-ZEIT) bleiben unveraendert (von EVGRD0M einmalig aufgebaut)
042600******************************************************************
042700 B144-RASTERLAST-ZURUECKSETZEN SECTION.
042800 B144-00.
042900     PERFORM B148-ZEITSCHEIBE-NULLEN
043000             VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > RASTER-ANZAHL
043100     .
043200 B144-99.
043300     EXIT.
043400
043500 B148-ZEITSCHEIBE-NULLEN SECTION.
043600 B148-00.
043700     MOVE ZERO TO RASTER-LAST-KW    (C4-I2)
043800     MOVE ZERO TO RASTER-LADEPUNKTE (C4-I2)
043900     .
044000 B148-99.
044100     EXIT.
044200
044300******************************************************************
044400* PLAN-TABELLE auf die drei Ladeplandateien schreiben
044500******************************************************************
044600 B141-KONS-SCHREIBEN SECTION.
044700 B141-00.
044800     PERFORM B145-KONS-ZEILE-SCHREIBEN
044900             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > PLAN-ANZAHL
045000     .
045100 B141-99.
045200     EXIT.
045300
045400 B145-KONS-ZEILE-SCHREIBEN SECTION.
045500 B145-00.
045600     MOVE PLAN-E-SESSION-ID   (C4-I1) TO PLAN-SESSION-ID
045700     MOVE PLAN-E-FAHRZEUG-ID  (C4-I1) TO PLAN-FAHRZEUG-ID
045800     MOVE PLAN-E-RASTER-DATUM (C4-I1) TO PLAN-RASTER-DATUM
045900     MOVE PLAN-E-RASTER-ZEIT  (C4-I1) TO PLAN-RASTER-ZEIT
046000     MOVE PLAN-E-KW           (C4-I1) TO PLAN-KW
046100     MOVE PLAN-E-KWH          (C4-I1) TO PLAN-KWH
046200     WRITE PLAN-KONS-SATZ FROM PLAN-SATZ
046300     .
046400 B145-99.
046500     EXIT.
046600
046700 B142-ERWT-SCHREIBEN SECTION.
046800 B142-00.
046900     PERFORM B146-ERWT-ZEILE-SCHREIBEN
047000             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > PLAN-ANZAHL
047100     .
047200 B142-99.
047300     EXIT.
047400
047500 B146-ERWT-ZEILE-SCHREIBEN SECTION.
047600 B146-00.
047700     MOVE PLAN-E-SESSION-ID   (C4-I1) TO PLAN-SESSION-ID
047800     MOVE PLAN-E-FAHRZEUG-ID  (C4-I1) TO PLAN-FAHRZEUG-ID
047900     MOVE PLAN-E-RASTER-DATUM (C4-I1) TO PLAN-RASTER-DATUM
048000     MOVE PLAN-E-RASTER-ZEIT  (C4-I1) TO PLAN-RASTER-ZEIT
048100     MOVE PLAN-E-KW           (C4-I1) TO PLAN-KW
048200     MOVE PLAN-E-KWH          (C4-I1) TO PLAN-KWH
048300     WRITE PLAN-ERWT-SATZ FROM PLAN-SATZ
048400     .
048500 B146-99.
048600     EXIT.
048700
048800 B143-AGGR-SCHREIBEN SECTION.
048900 B143-00.
049000     PERFORM B147-AGGR-ZEILE-SCHREIBEN
049100             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > PLAN-ANZAHL
049200     .
049300 B143-99.
049400     EXIT.
049500
049600 B147-AGGR-ZEILE-SCHREIBEN SECTION.
049700 B147-00.
049800     MOVE PLAN-E-SESSION-ID   (C4-I1) TO PLAN-SESSION-ID
049900     MOVE PLAN-E-FAHRZEUG-ID  (C4-I1) TO PLAN-FAHRZEUG-ID
050000     MOVE PLAN-E-RASTER-DATUM (C4-I1) TO PLAN-RASTER-DATUM
050100     MOVE PLAN-E-RASTER-ZEIT  (C4-I1) TO PLAN-RASTER-ZEIT
050200     MOVE PLAN-E-KW           (C4-I1) TO PLAN-KW
050300     MOVE PLAN-E-KWH          (C4-I1) TO PLAN-KWH
050400     WRITE PLAN-AGGR-SATZ FROM PLAN-SATZ
050500     .
050600 B147-99.
050700     EXIT.
050800
050900******************************************************************
051000* Ende: Zusammenfassungsbericht schreiben, Dateien schliessen
051100******************************************************************
051200 B090-ENDE SECTION.
051300 B090-00.
051400     IF  PRG-ABBRUCH
051500         DISPLAY ">>> EVBAT0E ABBRUCH !!! <<<"
051600     ELSE
051700         PERFORM B091-BASISABSCHNITT-SCHREIBEN
051800         PERFORM B092-SZENARIOABSCHNITTE-SCHREIBEN
051900         DISPLAY "EVBAT0E: LADEPLAN-NACHTLAUF BEENDET, OK"
052000     END-IF
052100
052200     CLOSE PLAN-KONS-DATEI
052300           PLAN-ERWT-DATEI
052400           PLAN-AGGR-DATEI
052500           SUMMARY-DATEI
052600     .
052700 B090-99.
052800     EXIT.
052900
053000******************************************************************
053100* Bericht Basislast
053200******************************************************************
053300 B091-BASISABSCHNITT-SCHREIBEN SECTION.
053400 B091-00.
053500     MOVE SPACES TO W-ZEILE
053600     STRING "LADEPLAN-ZUSAMMENFASSUNG - STADTWERKE NEUSTADT FUHRPARK"
053700            DELIMITED BY SIZE
053800       INTO W-ZEILE
053900     IF  W-ZEILE-ERSTES-WORT = SPACES
054000         DISPLAY "EVBAT0E: BERICHTSKOPF LEER - PROGRAMMFEHLER"
054100     END-IF
054200     MOVE W-ZEILE TO SUMMARY-ZEILE
054300     WRITE SUMMARY-ZEILE
054400     MOVE SPACES TO SUMMARY-ZEILE
054500     WRITE SUMMARY-ZEILE
054600
054700     MOVE SPACES TO SUMMARY-ZEILE
054800     STRING "BASISLAST (SOFORTLADUNG, OHNE DEPOTKAPPE)"
054900            DELIMITED BY SIZE
055000       INTO SUMMARY-ZEILE
055100     WRITE SUMMARY-ZEILE
055200
055300     MOVE SPACES TO SUMMARY-ZEILE
055400     STRING "  GESAMT-KWH=" DELIMITED BY SIZE,
055500            KVB-GESAMT-KWH  DELIMITED BY SIZE,
055600            "  SPITZE-KW="  DELIMITED BY SIZE,
055700            KVB-SPITZE-KW   DELIMITED BY SIZE
055800       INTO SUMMARY-ZEILE
055900     WRITE SUMMARY-ZEILE
056000
056100     MOVE SPACES TO SUMMARY-ZEILE
056200     STRING "  ENERGIEKOSTEN="   DELIMITED BY SIZE,
056300            KVB-ENERGIEKOSTEN    DELIMITED BY SIZE,
056400            "  LEISTUNGSKOSTEN=" DELIMITED BY SIZE,
056500            KVB-LEISTUNGSKOSTEN  DELIMITED BY SIZE,
056600            "  GESAMTKOSTEN="    DELIMITED BY SIZE,
056700            KVB-GESAMTKOSTEN     DELIMITED BY SIZE
056800       INTO SUMMARY-ZEILE
056900     WRITE SUMMARY-ZEILE
057000
057100     MOVE SPACES TO SUMMARY-ZEILE
057200     WRITE SUMMARY-ZEILE
057300     .
057400 B091-99.
057500     EXIT.
057600
057700******************************************************************
057800* Bericht je Szenario
057900******************************************************************
058000 B092-SZENARIOABSCHNITTE-SCHREIBEN SECTION.
058100 B092-00.
058200     PERFORM B093-SZENARIOABSCHNITT-ZEILEN
058300             VARYING C4-SZ FROM 1 BY 1 UNTIL C4-SZ > 3
058400     .
058500 B092-99.
058600     EXIT.
058700
058800 B093-SZENARIOABSCHNITT-ZEILEN SECTION.
058900 B093-00.
059000     MOVE KVB-SZ-NAME (C4-SZ) TO W-SZ-NAME-ED
059100     IF  W-SZ-NAME-ED-1 = SPACE
059200         DISPLAY "EVBAT0E: SZENARIONAME LEER BEI C4-SZ=" C4-SZ
059300     END-IF
059400
059500     MOVE SPACES TO SUMMARY-ZEILE
059600     STRING "SZENARIO " DELIMITED BY SIZE,
059700            W-SZ-NAME-ED DELIMITED BY SIZE,
059800            "  DEPOTKAPPE-KW=" DELIMITED BY SIZE,
059900            KVB-SZ-KAPPE-KW (C4-SZ) DELIMITED BY SIZE
060000       INTO SUMMARY-ZEILE
060100     WRITE SUMMARY-ZEILE
060200
060300     MOVE SPACES TO SUMMARY-ZEILE
060400     STRING "  GESAMT-KWH=" DELIMITED BY SIZE,
060500            KVB-SZ-GESAMT-KWH (C4-SZ)  DELIMITED BY SIZE,
060600            "  SPITZE-KW="  DELIMITED BY SIZE,
060700            KVB-SZ-SPITZE-KW (C4-SZ)   DELIMITED BY SIZE
060800       INTO SUMMARY-ZEILE
060900     WRITE SUMMARY-ZEILE
061000
061100     MOVE SPACES TO SUMMARY-ZEILE
061200     STRING "  ENERGIEKOSTEN="   DELIMITED BY SIZE,
061300            KVB-SZ-ENERGIEKOSTEN (C4-SZ)    DELIMITED BY SIZE,
061400            "  LEISTUNGSKOSTEN=" DELIMITED BY SIZE,
061500            KVB-SZ-LEISTUNGSKOSTEN (C4-SZ)  DELIMITED BY SIZE,
061600            "  GESAMTKOSTEN="    DELIMITED BY SIZE,
061700            KVB-SZ-GESAMTKOSTEN (C4-SZ)     DELIMITED BY SIZE
061800       INTO SUMMARY-ZEILE
061900     WRITE SUMMARY-ZEILE
062000
062100     MOVE SPACES TO SUMMARY-ZEILE
062200     STRING "  SPITZE-REDUKTION-PCT=" DELIMITED BY SIZE,
062300            KVB-SZ-SPITZE-RED-PCT (C4-SZ) DELIMITED BY SIZE,
062400            "  EINSPARUNG="            DELIMITED BY SIZE,
062500            KVB-SZ-EINSPARUNG (C4-SZ)     DELIMITED BY SIZE,
062600            "  EINSPARUNG-PCT="        DELIMITED BY SIZE,
062700            KVB-SZ-EINSPARUNG-PCT (C4-SZ) DELIMITED BY SIZE
062800       INTO SUMMARY-ZEILE
062900     WRITE SUMMARY-ZEILE
063000
063100     MOVE SPACES TO SUMMARY-ZEILE
063200     WRITE SUMMARY-ZEILE
063300     .
063400 B093-99.
063500     EXIT.
063600
063700******************************************************************
063800* Initialisierung von Feldern und Konfiguration (CONFIG)
063900*
064000* Die Konfiguration ist in dieser Ausbaustufe fest verdrahtet
064100* (siehe Programmbeschreibung FUHR-EV-1) - kein separates
064200* Parameterfile.  Rastermass 15 Minuten, Depotkappe 500,0 KW,
064300* max. 40 gleichzeitige Ladepunkte, zwei Tarifzonen (Nacht-/
064400* Tagstrom) mit Fixpreis-Rueckfallwert, Leistungspreis 12,50 je KW
064500* Bezugsspitze.
064600******************************************************************
064700 C000-INIT SECTION.
064800 C000-00.
064900     INITIALIZE SCHALTER
065000                LAD-TABELLE
065100                RASTER-KOPF
065200                RASTER-TABELLE
065300                PLAN-TABELLE
065400                KOSTEN-VIERERBLOCK
065500                KOSTEN-ARBEITSBLOCK
065600
065700     MOVE 15       TO KFG-RASTER-MINUTEN
065800     MOVE 500.0    TO KFG-DEPOT-KAPPE-KW
065900     MOVE 40       TO KFG-MAX-LADEPUNKTE
066000     MOVE 0.1800   TO KFG-FLAT-TARIF
066100     MOVE 12.50    TO KFG-LEISTUNGSPREIS
066200
066300     MOVE 2        TO KFG-TOU-ANZAHL
066400     MOVE 22.00    TO KFG-TOU-VON-STD (1)
066500     MOVE 30.00    TO KFG-TOU-BIS-STD (1)
066600     MOVE 0.1200   TO KFG-TOU-SATZ   (1)
066700     MOVE  6.00    TO KFG-TOU-VON-STD (2)
066800     MOVE 22.00    TO KFG-TOU-BIS-STD (2)
066900     MOVE 0.2200   TO KFG-TOU-SATZ   (2)
067000
067100     MOVE "KONSERVATIV" TO KFG-SZ-NAME (1)
067200     MOVE 250.0         TO KFG-SZ-KAPPE-KW (1)
067300     MOVE "ERWARTET"    TO KFG-SZ-NAME (2)
067400     MOVE 350.0         TO KFG-SZ-KAPPE-KW (2)
067500     MOVE "AGGRESSIV"   TO KFG-SZ-NAME (3)
067600     MOVE 450.0         TO KFG-SZ-KAPPE-KW (3)
067700     .
067800 C000-99.
067900     EXIT.
068000
068100******************************************************************
068200* ENDE Source-Programm
068300******************************************************************
