000100*--------------------------------------------------------------------*
000200* Copybook       :: EVCSTCPY
000300* Bibliothek     :: =EVLIB
000400* Kurzbeschreibung:: Kostenblock (COST-SUMMARY) - Basislast und je
000500*                    Szenario.  Die drei Einsparungsfelder werden nur
000600*                    bei Szenarien besetzt (siehe EVCST0M/KOS-SZENARIO-
000700*                    KENNZEICHEN).
000800*--------------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                                *
001000*-------|----------|-----|------------------------------------------*
001100*A.00.00|1988-05-03| kl  | Neuerstellung fuer FUHR-EV-1
001200*A.01.00|1998-12-02| rh  | Jahr-2000: keine Datumsfelder enthalten
001300*A.01.01|2007-06-08| dk  | drei Einsparungsfelder ergaenzt, FUHR-EV-31
001400*--------------------------------------------------------------------*
001500* KOSTEN-BLOCK - Uebergabesatz einzelner EVCST0M-Aufruf (LINKAGE
001600* in EVCST0M, Arbeitsfeld je Aufruf in EVBAT0E).
001700*--------------------------------------------------------------------*
001800 01  KOSTEN-BLOCK.
001900     05  KOS-GESAMT-KWH           PIC 9(06)V99.
002000     05  KOS-SPITZE-KW            PIC 9(05)V99.
002100     05  KOS-ENERGIEKOSTEN        PIC 9(07)V99.
002200     05  KOS-LEISTUNGSKOSTEN      PIC 9(07)V99.
002300     05  KOS-GESAMTKOSTEN         PIC 9(07)V99.
002400     05  KOS-SPITZE-REDUKTION-PCT PIC S9(03)V99.
002500     05  KOS-EINSPARUNG           PIC S9(07)V99.
002600     05  KOS-EINSPARUNG-PCT       PIC S9(03)V99.
002700     05  FILLER                   PIC X(06).
002800
002900*--------------------------------------------------------------------*
003000* KOSTEN-VIERERBLOCK - im Treiber (EVBAT0E) dauerhaft gefuehrte
003100* Sammlung der vier Kostenbloecke (Basislast + 3 Szenarien) fuer den
003200* Abschlussbericht B090-ENDE.  Gleicher Feldsatz wie KOSTEN-BLOCK,
003300* einmal einzeln (KVB-BASIS) und dreifach in einer Tabelle
003400* (KVB-SZENARIO), damit B092 ueber die Szenarien iterieren kann.
003500*--------------------------------------------------------------------*
003600 01  KOSTEN-VIERERBLOCK.
003700     05  KVB-BASIS.
003800         10  KVB-GESAMT-KWH            PIC 9(06)V99.
003900         10  KVB-SPITZE-KW             PIC 9(05)V99.
004000         10  KVB-ENERGIEKOSTEN         PIC 9(07)V99.
004100         10  KVB-LEISTUNGSKOSTEN       PIC 9(07)V99.
004200         10  KVB-GESAMTKOSTEN          PIC 9(07)V99.
004300         10  FILLER                    PIC X(08).
004400     05  KVB-SZENARIO OCCURS 3 TIMES INDEXED BY KVB-SZ-IX.
004500         10  KVB-SZ-NAME               PIC X(12).
004600         10  KVB-SZ-KAPPE-KW           PIC 9(05)V9.
004700         10  KVB-SZ-GESAMT-KWH         PIC 9(06)V99.
004800         10  KVB-SZ-SPITZE-KW          PIC 9(05)V99.
004900         10  KVB-SZ-ENERGIEKOSTEN      PIC 9(07)V99.
005000         10  KVB-SZ-LEISTUNGSKOSTEN    PIC 9(07)V99.
005100         10  KVB-SZ-GESAMTKOSTEN       PIC 9(07)V99.
005200         10  KVB-SZ-SPITZE-RED-PCT     PIC S9(03)V99.
005300         10  KVB-SZ-EINSPARUNG         PIC S9(07)V99.
005400         10  KVB-SZ-EINSPARUNG-PCT     PIC S9(03)V99.
005500         10  FILLER                    PIC X(04).
